000010*--------------------------------------------------------------
000020*    FDPREQ.CBL
000030*    FD AND RECORD LAYOUT FOR THE PRICING QUOTE REQUEST FEED.
000040*--------------------------------------------------------------
000050*    ONE RECORD PER TRIP TO BE PRICED.  DOES NOT CARRY A TRIP-ID
000060*    -- THE PRICING ENGINE IS A STANDALONE RATE CALCULATOR, NOT
000070*    TIED TO A PARTICULAR TRIP MASTER RECORD.
000080*--------------------------------------------------------------
000090*    DATE       AUTHOR   TICKET   DESCRIPTION
000100*    02/18/1994 RFT      Y92-0147 ORIGINAL LAYOUT
000110*--------------------------------------------------------------
000120
000130     FD  PRICING-REQUEST-FILE
000140         LABEL RECORDS ARE OMITTED.
000150
000160     01  PRICING-REQUEST-RECORD.
000170         05  PR-VEHICLE-TYPE               PIC X(10).
000180         05  PR-PLANNED-START-EPOCH        PIC S9(11) COMP-3.
000190         05  PR-PLANNED-END-EPOCH          PIC S9(11) COMP-3.
000200         05  PR-ESTIMATED-KM               PIC S9(5)V9(1) COMP-3.
000210         05  FILLER                        PIC X(10).
000220
000230*--------------------------------------------------------------
000240*    ALTERNATE GROUPING -- LOOKUP KEY SEPARATE FROM THE QUOTE
000250*    PARAMETERS, SO 2100-LOOKUP-RATE-TABLE CAN BE PASSED JUST
000260*    PR-LOOKUP-KEY WITHOUT DISTURBING THE REST OF THE RECORD.
000270*--------------------------------------------------------------
000280     01  FILLER REDEFINES PRICING-REQUEST-RECORD.
000290         05  PR-LOOKUP-KEY                 PIC X(10).
000300         05  PR-QUOTE-PARAMETERS           PIC X(26).
