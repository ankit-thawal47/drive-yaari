000010*--------------------------------------------------------------
000020*    SLVEHC.CBL -- FILE-CONTROL ENTRY FOR THE VEHICLE MASTER FILE.
000030*    RELATIVE KEY AND FILE STATUS WORK ITEMS ARE CARRIED IN
000040*    wsrelkey.cbl (WORKING-STORAGE SECTION).
000050*--------------------------------------------------------------
000060
000070         SELECT VEHICLE-MASTER-FILE
000080                ASSIGN TO "VEHCMSTR"
000090                ORGANIZATION IS RELATIVE
000100                ACCESS MODE IS RANDOM
000110                RELATIVE KEY IS WS-VEHICLE-REL-KEY
000120                FILE STATUS IS WS-VEHICLE-FILE-STATUS.
