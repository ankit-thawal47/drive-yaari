000010*--------------------------------------------------------------
000020*    trip-lifecycle-engine.cob
000030*    DRIVE YAARI -- TRIP LIFECYCLE BATCH ENGINE.
000040*--------------------------------------------------------------
000050*    READS TRIP-TRANS-FILE IN ARRIVAL ORDER.  EACH TRANSACTION
000060*    CARRIES A TRIP-ID AND AN ACTION (CREATE/START/COMPLETE/
000070*    CANCEL/RATE).  THE TRIP MASTER IS READ, UPDATED AND
000080*    REWRITTEN FOR EACH TRANSACTION; THE VEHICLE MASTER IS
000090*    FLIPPED BETWEEN FREE AND RENTED IN LOCK-STEP WITH CREATE,
000100*    COMPLETE AND CANCEL.  AT END OF RUN THE TRIP MASTER IS
000110*    SORTED BY STATUS AND A CONTROL-BREAK REPORT IS WRITTEN TO
000120*    TRIP-REPORT-FILE.
000130*--------------------------------------------------------------
000140*    A REJECTED TRANSACTION (FAILS ITS STATUS GUARD OR FIELD
000150*    VALIDATION) IS DROPPED -- THE TRIP MASTER IS LEFT UNCHANGED
000160*    AND A ONE-LINE DIAGNOSTIC GOES TO THE CONSOLE.  THIS MATCHES
000170*    THE ONLINE SYSTEM, WHICH REJECTS THE SAME REQUEST WITH AN
000180*    ERROR RESPONSE RATHER THAN A PARTIAL UPDATE.
000190*--------------------------------------------------------------
000200*    TR-STATUS STATE FLOW, FOR WHOEVER HAS TO READ THIS COLD:
000210*
000220*        PENDING ----(START)----> IN_PROGRESS
000230*           |                          |
000240*      (CANCEL)                   (COMPLETE)
000250*           |                          |
000260*           V                          V
000270*      CANCELLED                  COMPLETED ----(RATE)---->
000280*                                                COMPLETED
000290*
000300*    CONFIRMED BEHAVES LIKE PENDING FOR START AND CANCEL -- THIS
000310*    SHOP NEVER DID BUILD THE ONLINE SCREEN THAT SETS A TRIP TO
000320*    CONFIRMED, BUT THE MASTER RECORD LAYOUT AND THIS PROGRAM'S
000330*    EDITS HAVE CARRIED THE VALUE SINCE THE ORIGINAL DESIGN.
000340*--------------------------------------------------------------
000350*    DATE       AUTHOR   TICKET   DESCRIPTION
000360*    03/01/1994 RFT      Y92-0147 ORIGINAL PROGRAM -- CREATE,
000370*                                 START, COMPLETE ONLY
000380*    08/15/1994 RFT      Y94-0301 ADDED CANCEL ACTION
000390*    02/09/1995 JLH      Y95-0061 ADDED RATE ACTION
000400*    06/14/1996 RFT      Y96-0203 VEHICLE-RECORD NOW CARRIES
000410*                                 IS-VERIFIED -- NO CHANGE HERE,
000420*                                 NOTED FOR THE RECORD
000430*    03/22/1997 RFT      Y97-0066 CREATE NOW BUILDS THE PRICING
000440*                                 QUOTE ITSELF INSTEAD OF WAITING
000450*                                 FOR A SEPARATE PRICING-RESULT
000460*                                 FEED -- OPS WANTED ONE PASS
000470*    11/04/1998 DLM      Y98-0511 ADDED CANCEL-REASON AND THE
000480*                                 MANDATORY-REASON EDIT ON CANCEL
000490*    09/09/1998 DLM      Y98-0622 Y2K REVIEW -- SEE wsepoch.cbl
000500*                                 FOR THE CENTURY-WINDOWING NOTE;
000510*                                 RUN-EPOCH IS YEAR-RELATIVE, NOT
000520*                                 1970-RELATIVE, SIGNED OFF AS
000530*                                 ACCEPTABLE AT THIS SHOP'S VOLUME
000540*    04/02/1999 JLH      Y99-0114 ONE-ACTIVE-TRIP-PER-VEHICLE
000550*                                 EDIT ADDED TO CREATE AFTER TWO
000560*                                 VEHICLES GOT DOUBLE-BOOKED
000570*    10/18/2000 DLM      Y00-0288 REPORT NOW SORTS THE TRIP
000580*                                 MASTER BY STATUS INSTEAD OF
000590*                                 PRINTING IN TRIP-ID ORDER --
000600*                                 OPS WANTED THE BREAK
000610*    03/04/2002 RFT      Y02-0050 DP MANAGEMENT STANDARDS REVIEW --
000620*                                 EXPANDED INLINE DOCUMENTATION
000630*                                 THROUGHOUT THIS PROGRAM, NO LOGIC
000640*                                 CHANGE
000650*--------------------------------------------------------------
000660*    PARAGRAPH INDEX, ADDED WITH THE Y02-0050 REVIEW SO THE NEXT
000670*    PERSON DOESN'T HAVE TO SCROLL THE WHOLE PROGRAM TO FIND
000680*    SOMETHING:
000690*        0000-MAIN-PROCESS           OPEN/DRIVE/CLOSE/REPORT
000700*        1000-READ-NEXT-TRANSACTION  PRIME/ADVANCE THE FEED
000710*        2000-PROCESS-ONE-TRANSACTION  DISPATCH BY ACTION CODE
000720*        3000-DO-CREATE-ACTION      NEW BOOKING
000730*        3100/3110/3120              ONE-ACTIVE-TRIP-PER-VEHICLE
000740*        3200/3210                  BUILD THE CREATE-TIME QUOTE
000750*        3300-WRITE-NEW-TRIP-RECORD  BUILD AND WRITE TR- RECORD
000760*        4000-DO-START-ACTION       PICKUP
000770*        5000-DO-COMPLETE-ACTION    RETURN
000780*        6000-DO-CANCEL-ACTION      CANCEL BEFORE/DURING RENTAL
000790*        7000-DO-RATE-ACTION        POST-TRIP RATING
000800*        9000-BUILD-STATUS-REPORT   SORT AND PRINT, END OF RUN
000810*        9100/9200/9300/9400         REPORT HEADING/READ/BREAK/DETAIL
000820*        DERIVE-RUN-EPOCH, LOOK-FOR-TRIP-RECORD, LOOK-FOR-
000830*        VEHICLE-RECORD              SHARED COPYBOOK PARAGRAPHS
000840*--------------------------------------------------------------
000850
000860 IDENTIFICATION DIVISION.
000870*    PROGRAM-ID NAMES THE LOAD MODULE EXACTLY AS IT APPEARS IN
000880*    THE PRODUCTION JCL PROCLIB MEMBER FOR THIS RUN.
000890 PROGRAM-ID. trip-lifecycle-engine.
000900 AUTHOR. R. F. TATE.
000910*    RUNS ON THE OVERNIGHT BATCH WINDOW RIGHT AFTER THE TRIP
000920*    TRANSACTION FEED ARRIVES FROM THE ONLINE SYSTEM.
000930 INSTALLATION. DRIVE YAARI DATA PROCESSING.
000940*    DATE-COMPILED IS LEFT BLANK ON PURPOSE -- THE COMPILER
000950*    STAMPS IT AT COMPILE TIME.
000960 DATE-WRITTEN. MARCH 1994.
000970 DATE-COMPILED.
000980*    RENTER-ID, OWNER-ID AND DOLLAR AMOUNTS ONLY -- NO NAME OR
000990*    ADDRESS FIELDS LIVE ON TRIP-MASTER-FILE.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001010
001020 ENVIRONMENT DIVISION.
001030     CONFIGURATION SECTION.
001040     SPECIAL-NAMES.
001050*    C01 IS TOP-OF-FORM IS THE CARRIAGE-CONTROL CHANNEL THE
001060*    STATUS REPORT ADVANCES ON FOR A NEW PAGE.  VALID-STATUS-
001070*    LETTER IS THE ONE-CHARACTER PRE-CHECK 3120 USES BEFORE IT
001080*    EVER LOOKS AT TR-VEHICLE-ID ON A RELATIVE SLOT.  UPSI-0 IS
001090*    THE SAME CONSOLE-TRACE SWITCH price-quote-engine.cob USES.
001100         C01 IS TOP-OF-FORM
001110         CLASS VALID-STATUS-LETTER IS "P" "C" "I"
001120         UPSI-0 ON STATUS IS SW-TRACE-ON
001130               OFF STATUS IS SW-TRACE-OFF.
001140
001150     INPUT-OUTPUT SECTION.
001160     FILE-CONTROL.
001170
001180*    TRIP-TRANS-FILE -- THE ARRIVAL-ORDER TRANSACTION FEED.
001190         COPY "SLTRAN.CBL".
001200*    TRIP-MASTER-FILE -- RELATIVE ORGANIZATION, ONE SLOT PER
001210*    TRIP-ID SUFFIX.
001220         COPY "SLTRIP.CBL".
001230*    VEHICLE-MASTER-FILE -- FLIPPED BETWEEN FREE AND RENTED.
001240         COPY "SLVEHC.CBL".
001250
001260*    TRIP-REPORT-FILE -- THE END-OF-RUN STATUS REPORT.
001270        COPY "SLTRPT.CBL".
001280
001290*    WORK-FILE/SORT-FILE SUPPORT THE STATUS SORT IN 9000 --
001300*    NEITHER ONE IS A PERMANENT FILE.
001310         SELECT WORK-FILE
001320                ASSIGN TO "TRIPWORK"
001330                ORGANIZATION IS SEQUENTIAL.
001340
001350         SELECT SORT-FILE
001360                ASSIGN TO "TRIPSORT".
001370
001380 DATA DIVISION.
001390     FILE SECTION.
001400
001410*    LAYOUTS FOLLOW THE SAME ORDER AS THE SELECTS ABOVE.
001420*    TT- PREFIX -- THE INCOMING TRANSACTION RECORD.
001430         COPY "FDTRAN.CBL".
001440*--------------------------------------------------------------
001450*    ONE TT-RECORD CAN DRIVE ONLY ONE ACTION -- TT-ACTION-CODE
001460*    SELECTS WHICH OF THE FIVE ACTION PARAGRAPHS RUNS, AND EACH
001470*    ACTION ONLY LOOKS AT THE SUBSET OF FIELDS IT NEEDS (CREATE
001480*    READS THE THREE PARTY/VEHICLE IDS AND THE PLANNED EPOCHS;
001490*    START/COMPLETE READ TT-ODOMETER-READING; CANCEL READS
001500*    TT-CANCEL-REASON; RATE READS TT-RENTER-RATING/TT-OWNER-
001510*    RATING).  FIELDS NOT NEEDED BY THE ACTION IN FORCE ARE
001520*    SIMPLY IGNORED, NOT EDITED.
001530*--------------------------------------------------------------
001540*    TR- PREFIX -- THE TRIP MASTER RECORD, READ/REWRITTEN BY
001550*    NEARLY EVERY PARAGRAPH IN THIS PROGRAM.
001560         COPY "FDTRIP.CBL".
001570*--------------------------------------------------------------
001580*    TR-STATUS IS THE FIELD EVERY PARAGRAPH IN THIS PROGRAM
001590*    CARES ABOUT MOST.  TR-DATE-OF-BOOKING-EPOCH IS STAMPED ONCE
001600*    AT CREATE AND NEVER TOUCHED AGAIN.  TR-PLANNED-START-EPOCH/
001610*    TR-PLANNED-END-EPOCH ARE THE RENTER'S REQUESTED WINDOW;
001620*    TR-ACTUAL-START-EPOCH/TR-ACTUAL-END-EPOCH ARE STAMPED BY
001630*    START AND COMPLETE RESPECTIVELY AND STAY ZERO UNTIL THEN.
001640*    TR-START-ODOMETER/TR-END-ODOMETER DRIVE NO ARITHMETIC IN
001650*    THIS PROGRAM -- THEY ARE CAPTURED FOR THE RECORD ONLY.
001660*    TR-TOTAL-AMOUNT AND TR-SECURITY-DEPOSIT ARE SET ONCE AT
001670*    CREATE AND NEVER RECOMPUTED, EVEN IF THE TRIP RUNS LONG OR
001680*    SHORT OF ITS PLANNED WINDOW -- THIS SHOP PRICES THE PLAN,
001690*    NOT THE ACTUAL (TICKET Y97-0066).
001700*--------------------------------------------------------------
001710*    VE- PREFIX -- THE VEHICLE MASTER RECORD, FLIPPED FREE/
001720*    RENTED IN LOCK-STEP WITH THE TRIP MASTER.
001730         COPY "FDVEHC.CBL".
001740*--------------------------------------------------------------
001750*    THIS PROGRAM READS VE-STATUS (88-LEVELS VE-STATUS-RENTED/
001760*    VE-STATUS-FREE) AND REWRITES IT ON CREATE (TO RENTED),
001770*    COMPLETE AND A VEHICLE-WAS-RENTED CANCEL (BOTH TO FREE).
001780*    NO OTHER VEHICLE-MASTER FIELD IS TOUCHED HERE -- ODOMETER,
001790*    OWNER AND RATE-CLASS FIELDS ARE MAINTAINED BY THE ONLINE
001800*    VEHICLE-MAINTENANCE SCREEN, NOT THIS BATCH RUN.
001810*--------------------------------------------------------------
001820
001830*    80-BYTE PRINT LINE FOR THE STATUS REPORT -- THE ACTUAL
001840*    01-LEVELS (TITLE-LINE, HEADING-1/2, DETAIL-1, CONTROL-
001850*    BREAK) ARE BUILT IN WORKING-STORAGE AND MOVED HERE TO WRITE.
001860        COPY "FDTRPT.CBL".
001870
001880*--------------------------------------------------------------
001890*    WORK-RECORD/SORT-RECORD MIRROR TRIP-MASTER-RECORD FIELD
001900*    FOR FIELD (SAME ORDER, SAME WIDTHS) SO SORT ... USING
001910*    TRIP-MASTER-FILE CAN MOVE RECORDS STRAIGHT ACROSS.  SAME
001920*    TECHNIQUE AS SORT-RECORD/WORK-RECORD ON THE OLD
001930*    FLEET-UTILIZATION REPORT.
001940*--------------------------------------------------------------
001950         FD  WORK-FILE
001960             LABEL RECORDS ARE STANDARD.
001970         01  WORK-RECORD.
001980*    WORK-RECORD CARRIES EVERY TRIP-MASTER FIELD THE REPORT
001990*    NEEDS, IN THE SAME ORDER, SO THE SORT STEP CAN MOVE
002000*    RECORDS STRAIGHT ACROSS WITHOUT A FIELD-BY-FIELD MOVE.
002010*        UNIQUE KEY OF THE TRIP MASTER RECORD -- CARRIES THROUGH
002020*        TO THE SORT AND THE REPORT DETAIL LINE UNCHANGED.
002030             05  WORK-TR-TRIP-ID               PIC X(12).
002040*        ID OF THE PARTY WHO BOOKED THE TRIP.
002050             05  WORK-TR-RENTER-ID             PIC X(12).
002060*        ID OF THE PARTY WHO OWNS THE VEHICLE BEING RENTED.
002070             05  WORK-TR-OWNER-ID              PIC X(12).
002080*        VEHICLE MASTER KEY -- USED ONLY TO CARRY THE VALUE
002090*        THROUGH, NOT RE-VALIDATED AT REPORT TIME.
002100             05  WORK-TR-VEHICLE-ID            PIC X(12).
002110*        VEHICLE CLASS AS OF CREATE TIME -- NOT REFRESHED IF THE
002120*        VEHICLE MASTER CHANGES LATER.
002130             05  WORK-TR-VEHICLE-TYPE          PIC X(10).
002140*        THE SORT/CONTROL-BREAK KEY FOR THIS REPORT -- SEE THE
002150*        STATE-FLOW DIAGRAM NEAR THE TOP OF THIS PROGRAM.
002160             05  WORK-TR-STATUS                PIC X(12).
002170*        SETTLEMENT STATUS, INDEPENDENT OF TR-STATUS -- NOT A
002180*        BREAK KEY, JUST CARRIED FOR THE DETAIL LINE.
002190             05  WORK-TR-PAYMENT-STATUS        PIC X(10).
002200*    ALL FIVE EPOCH FIELDS ARE MILLISECOND TIMESTAMPS, SAME AS
002210*    TR-DATE-OF-BOOKING-EPOCH ON THE TRIP MASTER ITSELF.
002220*        EPOCH-SECONDS FIELDS BELOW ARE COMP-3 TO MATCH
002230*        wsepoch.cbl -- ARITHMETIC ON THEM IS DONE IN
002240*        wsepoch.cbl, NEVER HERE.
002250             05  WORK-TR-DATE-OF-BOOKING-EPOCH PIC S9(11) COMP-3.
002260             05  WORK-TR-PLANNED-START-EPOCH   PIC S9(11) COMP-3.
002270             05  WORK-TR-PLANNED-END-EPOCH     PIC S9(11) COMP-3.
002280             05  WORK-TR-ACTUAL-START-EPOCH    PIC S9(11) COMP-3.
002290             05  WORK-TR-ACTUAL-END-EPOCH      PIC S9(11) COMP-3.
002300*        ODOMETER PAIR BELOW DRIVES THE ACTUAL-KM CALCULATION AT
002310*        COMPLETE TIME -- SEE 5000-DO-COMPLETE-ACTION.
002320             05  WORK-TR-START-ODOMETER        PIC S9(7)  COMP-3.
002330             05  WORK-TR-END-ODOMETER          PIC S9(7)  COMP-3.
002340*        PLANNED-DURATION-HOURS IS SET AT CREATE TIME; ACTUAL-
002350*        DURATION-HOURS AND DISTANCE-TRAVELED-KM ARE SET BY
002360*        5000-DO-COMPLETE-ACTION BELOW -- ZERO UNTIL DERIVABLE.
002370             05  WORK-TR-PLANNED-DURATION-HOURS PIC S9(5)V9(2) COMP-3.
002380             05  WORK-TR-ACTUAL-DURATION-HOURS PIC S9(5)V9(2) COMP-3.
002390             05  WORK-TR-DISTANCE-TRAVELED-KM  PIC S9(7)  COMP-3.
002400*        ESTIMATE FROZEN AT CREATE TIME, NEVER OVERWRITTEN --
002410*        THE ACTUAL FIGURE IS DERIVED FROM THE ODOMETER
002420*        READINGS.
002430             05  WORK-TR-ESTIMATED-KM          PIC S9(5)V9(1) COMP-3.
002440*        POSTED BY 7000-DO-RATE-ACTION FROM THE PRICE QUOTE
002450*        ENGINE OUTPUT -- ZERO UNTIL RATED.
002460             05  WORK-TR-TOTAL-AMOUNT          PIC S9(7)V9(2) COMP-3.
002470*        DEPOSIT AMOUNT QUOTED AT CREATE TIME -- NOT TOUCHED
002480*        AGAIN BY THIS PROGRAM.
002490             05  WORK-TR-SECURITY-DEPOSIT      PIC S9(7)V9(2) COMP-3.
002500*        RATING PAIR BELOW IS ONLY EVER SET BY THE RATE ACTION,
002510*        1-5, ZERO WHEN NOT YET RATED.
002520             05  WORK-TR-RENTER-RATING         PIC S9(1)  COMP-3.
002530             05  WORK-TR-OWNER-RATING          PIC S9(1)  COMP-3.
002540*    CARRIED THROUGH FOR COMPLETENESS -- NOT PRINTED ON THE
002550*    STATUS REPORT.
002560*        Y/N FLAG -- SET AT COMPLETE TIME, READ BACK AT RATE
002570*        TIME FOR NO OTHER REASON THAN THE REPORT SHOWS IT.
002580             05  WORK-TR-HAS-INSURANCE-CLAIM   PIC X(1).
002590*        FREE-TEXT REASON CAPTURED ONLY WHEN TR-STATUS BECOMES
002600*        CANCELLED -- BLANK FOR EVERY OTHER STATUS.
002610             05  WORK-TR-CANCEL-REASON         PIC X(40).
002620             05  FILLER                        PIC X(08).
002630
002640*    SORT-RECORD MIRRORS WORK-RECORD -- BOTH EXIST SO THE SORT
002650*    VERB HAS A RECORD AREA SEPARATE FROM THE TRIP MASTER'S OWN.
002660         SD  SORT-FILE.
002670         01  SORT-RECORD.
002680*    SAME LAYOUT AS WORK-RECORD ABOVE -- THE SORT VERB NEEDS
002690*    ITS OWN RECORD AREA DISTINCT FROM TRIP-MASTER-RECORD.
002700             05  SORT-TR-TRIP-ID               PIC X(12).
002710             05  SORT-TR-RENTER-ID             PIC X(12).
002720             05  SORT-TR-OWNER-ID              PIC X(12).
002730             05  SORT-TR-VEHICLE-ID            PIC X(12).
002740             05  SORT-TR-VEHICLE-TYPE          PIC X(10).
002750             05  SORT-TR-STATUS                PIC X(12).
002760             05  SORT-TR-PAYMENT-STATUS        PIC X(10).
002770             05  SORT-TR-DATE-OF-BOOKING-EPOCH PIC S9(11) COMP-3.
002780             05  SORT-TR-PLANNED-START-EPOCH   PIC S9(11) COMP-3.
002790             05  SORT-TR-PLANNED-END-EPOCH     PIC S9(11) COMP-3.
002800             05  SORT-TR-ACTUAL-START-EPOCH    PIC S9(11) COMP-3.
002810             05  SORT-TR-ACTUAL-END-EPOCH      PIC S9(11) COMP-3.
002820             05  SORT-TR-START-ODOMETER        PIC S9(7)  COMP-3.
002830             05  SORT-TR-END-ODOMETER          PIC S9(7)  COMP-3.
002840             05  SORT-TR-PLANNED-DURATION-HOURS PIC S9(5)V9(2) COMP-3.
002850             05  SORT-TR-ACTUAL-DURATION-HOURS PIC S9(5)V9(2) COMP-3.
002860             05  SORT-TR-DISTANCE-TRAVELED-KM  PIC S9(7)  COMP-3.
002870             05  SORT-TR-ESTIMATED-KM          PIC S9(5)V9(1) COMP-3.
002880             05  SORT-TR-TOTAL-AMOUNT          PIC S9(7)V9(2) COMP-3.
002890             05  SORT-TR-SECURITY-DEPOSIT      PIC S9(7)V9(2) COMP-3.
002900             05  SORT-TR-RENTER-RATING         PIC S9(1)  COMP-3.
002910             05  SORT-TR-OWNER-RATING          PIC S9(1)  COMP-3.
002920             05  SORT-TR-HAS-INSURANCE-CLAIM   PIC X(1).
002930             05  SORT-TR-CANCEL-REASON         PIC X(40).
002940             05  FILLER                        PIC X(08).
002950
002960     WORKING-STORAGE SECTION.
002970
002980*--------------------------------------------------------------
002990*    VALID TT-ACTION-CODE VALUES ON THE INCOMING TRANSACTION --
003000*    88-LEVELS FOR ALL FIVE LIVE ON TT-ACTION-CODE ITSELF IN
003010*    FDTRAN.CBL, NOT REPEATED HERE:
003020*        CREATE   - NEW BOOKING, BUILDS THE TRIP MASTER RECORD
003030*        START    - RENTER HAS PICKED UP THE VEHICLE
003040*        COMPLETE - RENTER HAS RETURNED THE VEHICLE
003050*        CANCEL   - BOOKING CALLED OFF, REASON REQUIRED
003060*        RATE     - POST-TRIP RENTER/OWNER RATING
003070*    ANY OTHER CODE IS REJECTED BY THE WHEN OTHER IN
003080*    2000-PROCESS-ONE-TRANSACTION BEFORE IT EVER REACHES AN
003090*    ACTION PARAGRAPH.
003100*--------------------------------------------------------------
003110*    THE RELATIVE-KEY WORK AREAS AND THE LOOK-FOR-TRIP-RECORD /
003120*    LOOK-FOR-VEHICLE-RECORD SEARCH PARAGRAPHS LIVE IN THIS
003130*    COPYBOOK.
003140         COPY "wsrelkey.cbl".
003150*    FILE-STATUS WORK AREAS FOR ALL FOUR FILES ABOVE.
003160         COPY "wsfilestat.cbl".
003170*    DERIVE-RUN-EPOCH, THE RUN'S CURRENT-TIME-AS-EPOCH-MS
003180*    PARAGRAPH, ALSO LIVES HERE.
003190         COPY "wsepoch.cbl".
003200*    SAME 3-ROW RATE TABLE price-quote-engine.cob USES.
003210*--------------------------------------------------------------
003220*    WHY THE RATE TABLE LIVES IN BOTH PROGRAMS RATHER THAN IN
003230*    ONE SHARED CALLED SUBPROGRAM -- TICKET Y97-0066 NOTED THE
003240*    DUPLICATION AT THE TIME BUT OPS WANTED CREATE ABLE TO BUILD
003250*    A QUOTE WITHOUT WAITING ON A SEPARATE JOB STEP, AND THIS
003260*    SHOP DOES NOT CALL SUBPROGRAMS FOR A THREE-ROW TABLE LOOKUP.
003270*    IF THE RATE TABLE EVER GROWS PAST A HANDFUL OF ROWS THIS
003280*    SHOULD BE REVISITED.
003290*--------------------------------------------------------------
003300         COPY "wsrate.cbl".
003310
003320*    SET BY LOOK-FOR-TRIP-RECORD (IN wsrelkey.cbl) -- DRIVES
003330*    EVERY REJECT EDIT THAT NEEDS THE TRIP MASTER ON FILE.
003340         01  W-FOUND-TRIP-RECORD          PIC X.
003350             88  FOUND-TRIP-RECORD        VALUE "Y".
003360
003370*    SET BY LOOK-FOR-VEHICLE-RECORD -- TESTED BEFORE EVERY
003380*    VE-STATUS FLIP.
003390         01  W-FOUND-VEHICLE-RECORD       PIC X.
003400             88  FOUND-VEHICLE-RECORD     VALUE "Y".
003410
003420*    DRIVES THE 2000-PROCESS-ONE-TRANSACTION READ LOOP IN
003430*    0000-MAIN-PROCESS.
003440         01  W-END-OF-TRANSACTIONS        PIC X.
003450             88  END-OF-TRANSACTIONS      VALUE "Y".
003460
003470*    DRIVES THE 9300 PRINT LOOP AFTER THE STATUS SORT.
003480         01  W-END-OF-WORK-FILE           PIC X.
003490             88  END-OF-WORK-FILE         VALUE "Y".
003500
003510*    SET THE MOMENT ANY ACTION PARAGRAPH'S EDIT FAILS -- GATES
003520*    WHETHER THE TRIP MASTER OR VEHICLE MASTER EVER GETS
003530*    REWRITTEN FOR THIS TRANSACTION.
003540         01  W-TRANSACTION-REJECTED       PIC X.
003550             88  TRANSACTION-REJECTED     VALUE "Y".
003560
003570*    REMEMBERS WHETHER THE VEHICLE WAS ACTUALLY RENTED BEFORE
003580*    6000-DO-CANCEL-ACTION FREES IT -- A CANCEL ON A TRIP WHOSE
003590*    VEHICLE NEVER STARTED LEAVES THE VEHICLE ALONE.
003600         01  W-VEHICLE-WAS-RENTED         PIC X.
003610             88  VEHICLE-WAS-RENTED       VALUE "Y".
003620
003630*    PAGE-FULL FLIPS AT LINE 30, SAME THRESHOLD AS
003640*    price-quote-engine.cob AND THE OLD FLEET-UTILIZATION REPORT.
003650         01  W-PRINTED-LINES              PIC 99        COMP.
003660             88  PAGE-FULL                VALUE 30 THROUGH 99.
003670
003680*--------------------------------------------------------------
003690*    REPORT WORK AREAS -- TITLE/HEADING/DETAIL/CONTROL-BREAK,
003700*    SAME SHAPE AS THE OLD FLEET-UTILIZATION REPORT.  BREAK IS ON
003710*    WORK-TR-STATUS.
003720*--------------------------------------------------------------
003730*    REPORT TITLE, STAMPED WITH ITS OWN PAGE NUMBER EACH TIME
003740*    9100 RUNS.
003750         01  TITLE-LINE.
003760*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
003770             05  FILLER                PIC X(25) VALUE SPACES.
003780             05  FILLER                PIC X(25) VALUE
003790                 "DRIVE YAARI TRIP REPORT".
003800*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
003810             05  FILLER                PIC X(20) VALUE SPACES.
003820             05  FILLER                PIC X(05) VALUE "PAGE:".
003830             05  PAGE-NUMBER           PIC 9(04) VALUE 0.
003840
003850*    COLUMN HEADINGS PRINTED ONCE PER PAGE.
003860         01  HEADING-1.
003870             05  FILLER                PIC X(14) VALUE "TRIP-ID".
003880*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
003890             05  FILLER                PIC X(01) VALUE SPACES.
003900             05  FILLER                PIC X(14) VALUE "RENTER-ID".
003910*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
003920             05  FILLER                PIC X(01) VALUE SPACES.
003930             05  FILLER                PIC X(14) VALUE "OWNER-ID".
003940*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
003950             05  FILLER                PIC X(01) VALUE SPACES.
003960             05  FILLER                PIC X(13) VALUE "STATUS".
003970*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
003980             05  FILLER                PIC X(01) VALUE SPACES.
003990             05  FILLER                PIC X(12) VALUE
004000                 "TOTAL-AMOUNT".
004010
004020*    UNDERSCORE RULE BENEATH THE COLUMN HEADINGS.
004030         01  HEADING-2.
004040             05  FILLER                PIC X(14) VALUE
004050                 "============".
004060*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004070             05  FILLER                PIC X(01) VALUE SPACES.
004080             05  FILLER                PIC X(14) VALUE
004090                 "============".
004100*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004110             05  FILLER                PIC X(01) VALUE SPACES.
004120             05  FILLER                PIC X(14) VALUE
004130                 "============".
004140*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004150             05  FILLER                PIC X(01) VALUE SPACES.
004160             05  FILLER                PIC X(13) VALUE
004170                 "===========".
004180*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004190             05  FILLER                PIC X(01) VALUE SPACES.
004200             05  FILLER                PIC X(12) VALUE
004210                 "===========".
004220
004230*    ONE TRIP PER LINE, IN STATUS-SORTED ORDER.
004240         01  DETAIL-1.
004250             05  D-TRIP-ID             PIC X(12).
004260*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004270             05  FILLER                PIC X(03) VALUE SPACES.
004280             05  D-RENTER-ID           PIC X(12).
004290*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004300             05  FILLER                PIC X(03) VALUE SPACES.
004310             05  D-OWNER-ID            PIC X(12).
004320*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004330             05  FILLER                PIC X(03) VALUE SPACES.
004340             05  D-STATUS              PIC X(12).
004350*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004360             05  FILLER                PIC X(02) VALUE SPACES.
004370             05  D-TOTAL-AMOUNT        PIC ZZZ,ZZ9.99-.
004380
004390*    PRINTED BY 9300 AT EVERY STATUS CHANGE AND ONCE MORE BY
004400*    9000 AS THE FINAL GRAND-TOTAL LINE.
004410         01  CONTROL-BREAK.
004420             05  D-DESCRIPTION         PIC X(20).
004430*    ONE-CHARACTER GUTTER BETWEEN REPORT COLUMNS.
004440             05  FILLER                PIC X(02) VALUE SPACES.
004450             05  D-BREAK-TOTAL         PIC ZZZ,ZZZ,ZZ9.99-.
004460             05  FILLER                PIC X(09) VALUE
004470                 "  COUNT: ".
004480             05  D-BREAK-COUNT         PIC ZZ9.
004490
004500*    STANDALONE STATUS-BREAK AND GRAND-TOTAL ITEMS -- SAME
004510*    77-LEVEL HABIT THE SHOP USED FOR THE SCRATCH AND
004520*    GRAND-TOTAL FIELDS ON THE OLD FLEET-UTILIZATION REPORT.
004530*    PRIMED AT THE TOP OF EACH STATUS GROUP, COMPARED AGAINST
004540*    WORK-TR-STATUS TO DETECT THE BREAK.
004550         77  WS-CURRENT-BREAK-STATUS      PIC X(12).
004560*    ZEROED AT THE TOP OF 9300, PRINTED ON THAT GROUP'S
004570*    CONTROL-BREAK LINE, THEN ROLLED INTO THE GRAND TOTAL.
004580         77  WS-STATUS-BREAK-COUNT        PIC 9(6)       COMP.
004590         77  WS-STATUS-BREAK-AMOUNT       PIC S9(9)V99   COMP-3.
004600*    ZEROED ONCE AT THE TOP OF 9000, PRINTED ONLY ON THE FINAL
004610*    "** GRAND TOTAL **" LINE AFTER EVERY STATUS GROUP HAS RUN.
004620         77  WS-GRAND-TRIP-COUNT          PIC 9(7)       COMP.
004630         77  WS-GRAND-TRIP-AMOUNT         PIC S9(10)V99  COMP-3.
004640
004650*--------------------------------------------------------------
004660*    CREATE-TIME PRICING WORK AREAS -- SAME ARITHMETIC AS
004670*    2100/2200/2300/2400 IN price-quote-engine.cob, REPEATED
004680*    HERE SINCE THE TWO PROGRAMS ARE NOT CHAINED TOGETHER.
004690*--------------------------------------------------------------
004700*    NONE OF THESE CARRY AN 88-LEVEL OR AN OCCURS EITHER,
004710*    SO THEY NEVER NEEDED A GROUP.
004720*    ROW NUMBER OF THE RATE-TABLE ENTRY 3200 SETTLED ON, EXACT
004730*    MATCH OR THE STANDARD-ROW FALLBACK.
004740         77  WS-CHOSEN-RATE-IDX           PIC 9(2)       COMP.
004750*    UPPERCASED COPY OF TT-VEHICLE-TYPE, SINCE THE RATE TABLE IS
004760*    LOADED IN UPPERCASE BY wsrate.cbl.
004770         77  WS-SEARCH-VEHICLE-TYPE       PIC X(10).
004780*    PLANNED-END MINUS PLANNED-START IN MILLISECONDS, BEFORE IT
004790*    IS DIVIDED DOWN TO HOURS.
004800         77  WS-DURATION-MS               PIC S9(12)     COMP-3.
004810*    WS-DURATION-MS CONVERTED TO HOURS -- THE UNIT THE RATE
004820*    TABLE'S BASE-RATE COLUMN IS PRICED IN.
004830         77  WS-PLANNED-HOURS             PIC S9(5)V9(2) COMP-3.
004840*    25 KM PER PLANNED HOUR, CAPPED AT 200 -- SAME RULE AS
004850*    2300 IN price-quote-engine.cob.
004860         77  WS-ESTIMATED-KM              PIC S9(5)V9(1) COMP-3.
004870*    PLANNED-HOURS TIMES THE CHOSEN ROW'S BASE-RATE.
004880         77  WS-BASE-AMOUNT               PIC S9(7)V9(2) COMP-3.
004890*    ESTIMATED-KM TIMES THE CHOSEN ROW'S PER-KM-RATE.
004900         77  WS-DISTANCE-AMOUNT           PIC S9(7)V9(2) COMP-3.
004910*    WS-BASE-AMOUNT PLUS WS-DISTANCE-AMOUNT, BEFORE THE 10%
004920*    SERVICE FEE IS ADDED IN AT TR-TOTAL-AMOUNT.
004930         77  WS-SUBTOTAL                  PIC S9(7)V9(2) COMP-3.
004940*    20% OF WS-SUBTOTAL BEFORE THE $50 MINIMUM FLOOR IS APPLIED
004950*    AT TR-SECURITY-DEPOSIT.
004960         77  WS-DEPOSIT-CANDIDATE         PIC S9(7)V9(2) COMP-3.
004970
004980 PROCEDURE DIVISION.
004990
005000*    TOP OF THE RUN -- OPEN ALL THREE FILES I-O/INPUT, PRIME
005010*    THE TRANSACTION READ, DRIVE THE TRANSACTION LOOP TO END OF
005020*    FILE, CLOSE DOWN, THEN BUILD THE STATUS REPORT.  NO
005030*    PARAMETER CARD, NO RESTART LOGIC -- THIS RUN IS ALWAYS FULL
005040*    FILE, SAME AS price-quote-engine.cob.
005050 0000-MAIN-PROCESS.
005060
005070*    BOTH MASTERS OPEN I-O SINCE EVERY ACTION EXCEPT CREATE
005080*    REWRITES AN EXISTING RECORD.
005090     OPEN I-O    TRIP-MASTER-FILE.
005100     OPEN I-O    VEHICLE-MASTER-FILE.
005110     OPEN INPUT  TRIP-TRANS-FILE.
005120
005130*    CLEAR THE END-OF-FILE FLAG BEFORE THE TRANSACTION LOOP
005140*    STARTS.
005150     MOVE "N" TO W-END-OF-TRANSACTIONS.
005160
005170     PERFORM 1000-READ-NEXT-TRANSACTION.
005180     PERFORM 2000-PROCESS-ONE-TRANSACTION
005190         UNTIL END-OF-TRANSACTIONS.
005200
005210*    CLOSE THE TRANSACTION FEED AND BOTH MASTERS BEFORE THE
005220*    STATUS REPORT SORTS THE TRIP MASTER BACK OPEN.
005230     CLOSE TRIP-TRANS-FILE.
005240     CLOSE TRIP-MASTER-FILE.
005250     CLOSE VEHICLE-MASTER-FILE.
005260
005270     PERFORM 9000-BUILD-STATUS-REPORT.
005280
005290     STOP RUN.
005300*--------------------------------------------------------------
005310
005320*    ONE READ, ONE AT-END TEST.  CALLED ONCE TO PRIME THE LOOP
005330*    AND AGAIN AT THE BOTTOM OF EVERY 2000-PROCESS-ONE-
005340*    TRANSACTION.
005350 1000-READ-NEXT-TRANSACTION.
005360
005370     READ TRIP-TRANS-FILE
005380         AT END
005390             MOVE "Y" TO W-END-OF-TRANSACTIONS.
005400*--------------------------------------------------------------
005410
005420*    ONE EVALUATE DISPATCHES TO THE RIGHT ACTION PARAGRAPH BY
005430*    TT-ACTION-CODE.  AN UNRECOGNIZED CODE IS REJECTED OUTRIGHT
005440*    -- IT NEVER REACHES AN ACTION PARAGRAPH AT ALL.  SW-TRACE-ON
005450*    ECHOES EVERY REJECT TO THE CONSOLE WHEN OPS IS CHASING A
005460*    TRANSACTION THAT VANISHED.
005470 2000-PROCESS-ONE-TRANSACTION.
005480
005490     MOVE "N" TO W-TRANSACTION-REJECTED.
005500
005510     EVALUATE TRUE
005520*    A NEW TRIP -- BUILDS THE TRIP MASTER RECORD FROM SCRATCH.
005530         WHEN TT-ACTION-IS-CREATE
005540             PERFORM 3000-DO-CREATE-ACTION
005550*    RENTER HAS PICKED UP THE VEHICLE.
005560         WHEN TT-ACTION-IS-START
005570             PERFORM 4000-DO-START-ACTION
005580*    RENTER HAS RETURNED THE VEHICLE.
005590         WHEN TT-ACTION-IS-COMPLETE
005600             PERFORM 5000-DO-COMPLETE-ACTION
005610*    TRIP CALLED OFF BEFORE OR DURING THE RENTAL WINDOW.
005620         WHEN TT-ACTION-IS-CANCEL
005630             PERFORM 6000-DO-CANCEL-ACTION
005640*    POST-TRIP RENTER/OWNER RATING, AFTER COMPLETE.
005650         WHEN TT-ACTION-IS-RATE
005660             PERFORM 7000-DO-RATE-ACTION
005670*    ACTION CODE NOT ONE OF THE FIVE KNOWN VALUES.
005680         WHEN OTHER
005690             MOVE "Y" TO W-TRANSACTION-REJECTED
005700             DISPLAY "TLE REJECT - UNKNOWN ACTION CODE "
005710                     TT-ACTION-CODE " ON TRIP-ID " TT-TRIP-ID
005720     END-EVALUATE.
005730
005740*    CONSOLE TRACE OF THE REJECT WHEN OPS HAS THE SWITCH ON.
005750     IF TRANSACTION-REJECTED AND SW-TRACE-ON
005760        DISPLAY "TLE TRACE - REJECTED " TT-ACTION-CODE
005770                " ON TRIP-ID " TT-TRIP-ID.
005780
005790     PERFORM 1000-READ-NEXT-TRANSACTION.
005800*--------------------------------------------------------------
005810
005820*    EDIT THE REQUIRED ID FIELDS, THEN (IF BOTH PLANNED EPOCHS
005830*    WERE SUPPLIED) EDIT THAT PLANNED-END FALLS AFTER PLANNED-
005840*    START.  IF STILL GOOD, RUN THE ONE-ACTIVE-TRIP-PER-VEHICLE
005850*    CHECK (TICKET Y99-0114), THEN BUILD AND WRITE THE NEW TRIP
005860*    AND FLIP THE VEHICLE TO RENTED.
005870*    THIS IS THE ONLY ACTION THAT DOES NOT START WITH
005880*    LOOK-FOR-TRIP-RECORD -- THE WHOLE POINT OF CREATE IS THAT
005890*    THE TRIP-ID DOES NOT EXIST ON THE MASTER YET, SO THERE IS
005900*    NOTHING TO LOOK UP.
005910 3000-DO-CREATE-ACTION.
005920
005930*    ALL THREE PARTY/VEHICLE IDS ARE REQUIRED ON A CREATE.
005940     IF TT-RENTER-ID = SPACES OR TT-OWNER-ID = SPACES
005950                             OR TT-VEHICLE-ID = SPACES
005960        MOVE "Y" TO W-TRANSACTION-REJECTED
005970        DISPLAY "TLE REJECT - CREATE MISSING RENTER/OWNER/"
005980                "VEHICLE ID ON TRIP-ID " TT-TRIP-ID
005990     ELSE
006000*    PLANNED EPOCHS ARE OPTIONAL ON THE FEED, BUT IF BOTH ARE
006010*    SUPPLIED, END MUST FALL AFTER START.
006020        IF TT-PLANNED-START-EPOCH NOT = 0
006030                            AND TT-PLANNED-END-EPOCH NOT = 0
006040           IF TT-PLANNED-END-EPOCH NOT > TT-PLANNED-START-EPOCH
006050              MOVE "Y" TO W-TRANSACTION-REJECTED
006060              DISPLAY "TLE REJECT - CREATE PLANNED-END NOT "
006070                      "AFTER PLANNED-START ON TRIP-ID "
006080                      TT-TRIP-ID.
006090
006100     IF NOT TRANSACTION-REJECTED
006110        PERFORM 3100-CHECK-VEHICLE-NOT-ACTIVE.
006120
006130     IF NOT TRANSACTION-REJECTED
006140        PERFORM 3200-BUILD-CREATE-QUOTE THRU
006150            3300-WRITE-NEW-TRIP-RECORD-EXIT
006160        MOVE TT-VEHICLE-ID TO WS-VEHICLE-ID-SEARCH
006170        PERFORM LOOK-FOR-VEHICLE-RECORD
006180        IF FOUND-VEHICLE-RECORD
006190           MOVE "RENTED" TO VE-STATUS
006200           REWRITE VEHICLE-MASTER-RECORD.
006210*--------------------------------------------------------------
006220
006230 3100-CHECK-VEHICLE-NOT-ACTIVE.
006240
006250*    ONE-ACTIVE-TRIP-PER-VEHICLE -- SCAN THE TRIP MASTER FOR ANY
006260*    EXISTING TRIP AGAINST THIS VEHICLE THAT IS STILL CONFIRMED
006270*    OR IN_PROGRESS.  THIS IS A RELATIVE FILE WITH NO VEHICLE-ID
006280*    INDEX, SO WE BROWSE IT SEQUENTIALLY ONE TIME PER CREATE --
006290*    ACCEPTABLE AT THIS SHOP'S TRANSACTION VOLUMES (SEE TICKET
006300*    Y99-0114).
006310
006320     MOVE "N" TO W-TRANSACTION-REJECTED.
006330
006340     PERFORM 3110-SCAN-TRIP-MASTER-ONCE.
006350*--------------------------------------------------------------
006360
006370*    WALK EVERY RELATIVE SLOT FROM 1 THROUGH WS-MAX-MASTER-
006380*    RECORDS ONE TIME -- THERE IS NO SHORT-CIRCUIT ONCE A
006390*    CONFLICT IS FOUND, SAME TRADE-OFF AS 2110-SCAN-ONE-RATE-ROW
006400*    IN price-quote-engine.cob.
006410 3110-SCAN-TRIP-MASTER-ONCE.
006420
006430*    START THE SEQUENTIAL BROWSE AT RELATIVE SLOT 1.  3120 BELOW
006440*    COMPARES AGAINST TT-VEHICLE-ID DIRECTLY -- NO SEARCH FIELD
006450*    NEEDED FOR A FULL-TABLE BROWSE (CLEANED UP PER Y99-0084;
006460*    WS-VEHICLE-ID-SEARCH IS STILL USED BELOW FOR THE ACTUAL
006470*    VEHICLE-MASTER LOOKUPS).
006480     MOVE 1 TO WS-TRIP-REL-KEY.
006490
006500     PERFORM 3120-CHECK-ONE-TRIP-SLOT
006510         VARYING WS-TRIP-REL-KEY FROM 1 BY 1
006520             UNTIL WS-TRIP-REL-KEY > WS-MAX-MASTER-RECORDS.
006530*--------------------------------------------------------------
006540
006550 3120-CHECK-ONE-TRIP-SLOT.
006560
006570*    TR-STATUS (1:1) IS VALID-STATUS-LETTER WEEDS OUT RELATIVE
006580*    SLOTS THAT HAVE NEVER BEEN WRITTEN (STATUS = SPACES) WITHOUT
006590*    BOTHERING TO COMPARE TR-VEHICLE-ID ON THOSE SLOTS.
006600     READ TRIP-MASTER-FILE
006610         INVALID KEY
006620             CONTINUE
006630     NOT INVALID KEY
006640         IF TR-STATUS (1:1) IS VALID-STATUS-LETTER
006650            IF TR-VEHICLE-ID = TT-VEHICLE-ID
006660               IF TR-STATUS-CONFIRMED OR TR-STATUS-IN-PROGRESS
006670                  MOVE "Y" TO W-TRANSACTION-REJECTED.
006680*--------------------------------------------------------------
006690
006700*    SAME RATE-LOOKUP AND MONEY ARITHMETIC AS 2100 THROUGH 2400
006710*    IN price-quote-engine.cob, REPEATED HERE SINCE CREATE BUILDS
006720*    ITS OWN QUOTE RATHER THAN WAITING ON A SEPARATE PRICING
006730*    FEED (TICKET Y97-0066).
006740 3200-BUILD-CREATE-QUOTE.
006750
006760*    RESET THE FOUND SWITCH AND UPPERCASE THE TRANSACTION'S
006770*    VEHICLE TYPE BEFORE SCANNING THE TABLE.
006780     MOVE "N" TO WS-RATE-FOUND-SWITCH.
006790     MOVE TT-VEHICLE-TYPE TO WS-SEARCH-VEHICLE-TYPE.
006800     INSPECT WS-SEARCH-VEHICLE-TYPE
006810         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
006820
006830     PERFORM 3210-SCAN-ONE-RATE-ROW
006840         VARYING WS-RATE-IDX FROM 1 BY 1
006850             UNTIL WS-RATE-IDX > 3.
006860
006870     IF NOT WS-RATE-TYPE-FOUND
006880*    NO MATCH -- FALL BACK TO THE STANDARD ROW, SAME AS 2100 IN
006890*    price-quote-engine.cob.
006900        MOVE WS-RATE-STANDARD-ROW TO WS-CHOSEN-RATE-IDX.
006910
006920*    DURATION, DEFAULT-KM AND THE MONEY FIELDS ALL FOLLOW THE
006930*    SAME FORMULAS AS price-quote-engine.cob -- NO HARD REJECT ON
006940*    DURATION HERE SINCE 3000 ALREADY EDITED THE PLANNED EPOCHS.
006950     COMPUTE WS-DURATION-MS =
006960              TT-PLANNED-END-EPOCH - TT-PLANNED-START-EPOCH.
006970     COMPUTE WS-PLANNED-HOURS ROUNDED = WS-DURATION-MS / 3600000.
006980
006990     COMPUTE WS-ESTIMATED-KM ROUNDED = WS-PLANNED-HOURS * 25.
007000*    SAME 200-KM CAP AS price-quote-engine.cob (TICKET Y96-0441).
007010     IF WS-ESTIMATED-KM > 200
007020        MOVE 200 TO WS-ESTIMATED-KM.
007030
007040     COMPUTE WS-BASE-AMOUNT ROUNDED =
007050        WS-PLANNED-HOURS * WS-RATE-BASE-RATE (WS-CHOSEN-RATE-IDX).
007060     COMPUTE WS-DISTANCE-AMOUNT ROUNDED =
007070        WS-ESTIMATED-KM * WS-RATE-PER-KM-RATE (WS-CHOSEN-RATE-IDX).
007080     COMPUTE WS-SUBTOTAL ROUNDED =
007090              WS-BASE-AMOUNT + WS-DISTANCE-AMOUNT.
007100
007110     COMPUTE WS-DEPOSIT-CANDIDATE ROUNDED = WS-SUBTOTAL * 0.20.
007120*--------------------------------------------------------------
007130
007140*    ONE PASS OF THE 3-ROW RATE TABLE, IDENTICAL IN SHAPE TO
007150*    2110-SCAN-ONE-RATE-ROW IN price-quote-engine.cob.
007160 3210-SCAN-ONE-RATE-ROW.
007170
007180*    EXACT MATCH -- REMEMBER THE ROW NUMBER.
007190     IF WS-RATE-VEHICLE-TYPE (WS-RATE-IDX) = WS-SEARCH-VEHICLE-TYPE
007200        MOVE "Y" TO WS-RATE-FOUND-SWITCH
007210        SET WS-CHOSEN-RATE-IDX TO WS-RATE-IDX.
007220*--------------------------------------------------------------
007230
007240*    BUILD THE NEW TRIP-MASTER-RECORD FROM THE TRANSACTION AND
007250*    THE QUOTE JUST COMPUTED, ASSIGN ITS RELATIVE SLOT FROM THE
007260*    TRIP-ID SUFFIX, AND WRITE IT.
007270 3300-WRITE-NEW-TRIP-RECORD.
007280
007290*    EVERY NEW TRIP STARTS PENDING WITH PAYMENT-STATUS PENDING
007300*    AND ALL ACTUAL/RATING FIELDS ZEROED.
007310     PERFORM DERIVE-RUN-EPOCH.
007320
007330     MOVE TT-TRIP-ID      TO TR-TRIP-ID.
007340     MOVE TT-RENTER-ID    TO TR-RENTER-ID.
007350     MOVE TT-OWNER-ID     TO TR-OWNER-ID.
007360     MOVE TT-VEHICLE-ID   TO TR-VEHICLE-ID.
007370     MOVE TT-VEHICLE-TYPE TO TR-VEHICLE-TYPE.
007380     MOVE "PENDING"       TO TR-STATUS.
007390     MOVE "PENDING"       TO TR-PAYMENT-STATUS.
007400     MOVE WS-RUN-EPOCH-MS TO TR-DATE-OF-BOOKING-EPOCH.
007410     MOVE TT-PLANNED-START-EPOCH TO TR-PLANNED-START-EPOCH.
007420     MOVE TT-PLANNED-END-EPOCH   TO TR-PLANNED-END-EPOCH.
007430*    ACTUAL TIMES, ODOMETER READINGS AND RATINGS ARE ALL
007440*    UNKNOWN UNTIL START, COMPLETE AND RATE RUN LATER.
007450     MOVE ZEROS           TO TR-ACTUAL-START-EPOCH
007460                             TR-ACTUAL-END-EPOCH
007470                             TR-START-ODOMETER
007480                             TR-END-ODOMETER
007490                             TR-RENTER-RATING
007500                             TR-OWNER-RATING
007510                             TR-ACTUAL-DURATION-HOURS
007520                             TR-DISTANCE-TRAVELED-KM.
007530*    PLANNED-DURATION-HOURS IS KNOWN AS SOON AS THE PLANNED EPOCH
007540*    PAIR IS EDITED -- WS-PLANNED-HOURS WAS ALREADY DERIVED BY
007550*    3200-BUILD-CREATE-QUOTE ABOVE, SAME /3,600,000 FORMULA USED
007560*    AGAIN AT COMPLETE TIME FOR ACTUAL-DURATION-HOURS (TICKET
007570*    Y99-0084).
007580     MOVE WS-PLANNED-HOURS TO TR-PLANNED-DURATION-HOURS.
007590     MOVE WS-ESTIMATED-KM TO TR-ESTIMATED-KM.
007600*    SERVICE-FEE AND TOTAL-AMOUNT FOLLOW THE SAME 10% / FLOOR
007610*    RULE AS 2400-COMPUTE-QUOTE-AMOUNTS IN price-quote-engine.
007620     IF WS-DEPOSIT-CANDIDATE > 50.00
007630        MOVE WS-DEPOSIT-CANDIDATE TO TR-SECURITY-DEPOSIT
007640     ELSE
007650        MOVE 50.00 TO TR-SECURITY-DEPOSIT.
007660     COMPUTE TR-TOTAL-AMOUNT ROUNDED =
007670              WS-SUBTOTAL + (WS-SUBTOTAL * 0.10).
007680*    NO CLAIM AND NO CANCEL REASON ON A BRAND-NEW TRIP.
007690     MOVE "N"             TO TR-HAS-INSURANCE-CLAIM.
007700     MOVE SPACES          TO TR-CANCEL-REASON.
007710
007720     MOVE TT-TRIP-ID TO WS-TRIP-ID-SEARCH.
007730*    THE TRIP-ID'S NUMERIC SUFFIX MODULO WS-MAX-MASTER-RECORDS
007740*    PICKS THE RELATIVE SLOT -- SAME HASHING LOOK-FOR-TRIP-RECORD
007750*    USES TO FIND IT AGAIN LATER.
007760     DIVIDE WS-TRIP-ID-SEARCH-SUFFIX BY WS-MAX-MASTER-RECORDS
007770         GIVING WS-LOOKUP-QUOTIENT REMAINDER WS-TRIP-REL-KEY.
007780     ADD 1 TO WS-TRIP-REL-KEY.
007790
007800     WRITE TRIP-MASTER-RECORD
007810         INVALID KEY
007820             DISPLAY "TLE ERROR - COULD NOT WRITE NEW TRIP "
007830                     "RECORD FOR TRIP-ID " TT-TRIP-ID.
007840
007850*    3200-BUILD-CREATE-QUOTE THRU HERE RUNS AS ONE RANGE -- THE
007860*    QUOTE ARITHMETIC AND THE TRIP-MASTER WRITE HAPPEN TOGETHER,
007870*    SAME AS 2300 THRU 2600 IN price-quote-engine.cob.
007880 3300-WRITE-NEW-TRIP-RECORD-EXIT.
007890     EXIT.
007900*--------------------------------------------------------------
007910
007920 4000-DO-START-ACTION.
007930
007940     MOVE TT-TRIP-ID TO WS-TRIP-ID-SEARCH.
007950*    STEP 1 -- LOCATE THE TRIP MASTER RECORD BY ITS RELATIVE KEY.
007960     PERFORM LOOK-FOR-TRIP-RECORD.
007970
007980*    THREE GUARD CLAUSES, OLDEST SHOP HABIT ON THIS SYSTEM --
007990*    DROP OUT THROUGH 4000-DO-START-ACTION-EXIT THE MOMENT ONE
008000*    FAILS RATHER THAN NEST THE WHOLE PARAGRAPH THREE IFs DEEP.
008010*    STEP 2 -- RUN THE REJECT EDITS BEFORE TOUCHING THE FILE.
008020     IF NOT FOUND-TRIP-RECORD
008030       MOVE "Y" TO W-TRANSACTION-REJECTED
008040       DISPLAY "TLE REJECT - START, TRIP-ID NOT FOUND "
008050               TT-TRIP-ID
008060       GO TO 4000-DO-START-ACTION-EXIT.
008070
008080*    ONLY A PENDING OR CONFIRMED TRIP CAN START.
008090     IF NOT (TR-STATUS-PENDING OR TR-STATUS-CONFIRMED)
008100       MOVE "Y" TO W-TRANSACTION-REJECTED
008110       DISPLAY "TLE REJECT - START, BAD STATUS ON TRIP-ID "
008120               TT-TRIP-ID
008130       GO TO 4000-DO-START-ACTION-EXIT.
008140
008150*    PICKUP ODOMETER READING IS REQUIRED AND MUST BE POSITIVE.
008160     IF TT-ODOMETER-READING NOT > 0
008170       MOVE "Y" TO W-TRANSACTION-REJECTED
008180       DISPLAY "TLE REJECT - START, ODOMETER NOT "
008190               "POSITIVE ON TRIP-ID " TT-TRIP-ID
008200       GO TO 4000-DO-START-ACTION-EXIT.
008210
008220*    ALL THREE GUARDS PASSED -- STAMP THE ACTUAL-START EPOCH AND
008230*    THE PICKUP ODOMETER READING, FLIP THE TRIP TO IN_PROGRESS,
008240*    AND REWRITE.  NO VEHICLE MASTER TOUCH HERE -- THE VEHICLE
008250*    WAS ALREADY FLIPPED TO RENTED BACK AT CREATE TIME.
008260     PERFORM DERIVE-RUN-EPOCH.
008270     MOVE WS-RUN-EPOCH-MS TO TR-ACTUAL-START-EPOCH.
008280     MOVE TT-ODOMETER-READING TO TR-START-ODOMETER.
008290     MOVE "IN_PROGRESS" TO TR-STATUS.
008300     REWRITE TRIP-MASTER-RECORD.
008310
008320 4000-DO-START-ACTION-EXIT.
008330     EXIT.
008340*--------------------------------------------------------------
008350
008360*    TRIP MUST BE FOUND, IN_PROGRESS, AND CARRY AN ODOMETER
008370*    READING NOT BELOW TR-START-ODOMETER.  ON SUCCESS THE TRIP
008380*    GOES TO COMPLETED AND THE VEHICLE GOES BACK TO FREE.
008390 5000-DO-COMPLETE-ACTION.
008400
008410     MOVE TT-TRIP-ID TO WS-TRIP-ID-SEARCH.
008420     PERFORM LOOK-FOR-TRIP-RECORD.
008430
008440     IF NOT FOUND-TRIP-RECORD
008450        MOVE "Y" TO W-TRANSACTION-REJECTED
008460        DISPLAY "TLE REJECT - COMPLETE, TRIP-ID NOT FOUND "
008470                TT-TRIP-ID
008480     ELSE
008490        IF NOT TR-STATUS-IN-PROGRESS
008500           MOVE "Y" TO W-TRANSACTION-REJECTED
008510           DISPLAY "TLE REJECT - COMPLETE, BAD STATUS ON "
008520                   "TRIP-ID " TT-TRIP-ID
008530        ELSE
008540           IF TT-ODOMETER-READING NOT > 0
008550              MOVE "Y" TO W-TRANSACTION-REJECTED
008560              DISPLAY "TLE REJECT - COMPLETE, ODOMETER NOT "
008570                      "POSITIVE ON TRIP-ID " TT-TRIP-ID
008580           ELSE
008590*    COMPLETING BELOW THE RECORDED START READING IS REJECTED.
008600              IF TR-START-ODOMETER NOT = 0
008610                 AND TT-ODOMETER-READING < TR-START-ODOMETER
008620                 MOVE "Y" TO W-TRANSACTION-REJECTED
008630                 DISPLAY "TLE REJECT - COMPLETE, ODOMETER "
008640                         "BELOW START ON TRIP-ID " TT-TRIP-ID.
008650
008660*    ALL EDITS PASSED -- STAMP ACTUAL-END, FLIP THE TRIP TO
008670*    COMPLETED, AND FREE THE VEHICLE.
008680     IF NOT TRANSACTION-REJECTED AND FOUND-TRIP-RECORD
008690        PERFORM DERIVE-RUN-EPOCH
008700        MOVE WS-RUN-EPOCH-MS TO TR-ACTUAL-END-EPOCH
008710        MOVE TT-ODOMETER-READING TO TR-END-ODOMETER
008720*    ACTUAL-DURATION-HOURS AND DISTANCE-TRAVELED-KM ARE DERIVED
008730*    RIGHT HERE SO THE CLOSE-OUT REWRITE CARRIES BOTH FORWARD TO
008740*    THE SORT/REPORT STEP -- SAME /3,600,000 FORMULA USED FOR
008750*    PLANNED-DURATION-HOURS AT CREATE TIME.  GUARDED AGAINST A
008760*    ZERO START READING EVEN THOUGH 4000-DO-START-ACTION SHOULD
008770*    ALWAYS HAVE SET ONE BY THE TIME A TRIP REACHES IN_PROGRESS
008780*    (TICKET Y99-0084).
008790        IF TR-ACTUAL-START-EPOCH = 0
008800           MOVE ZERO TO TR-ACTUAL-DURATION-HOURS
008810        ELSE
008820           COMPUTE TR-ACTUAL-DURATION-HOURS ROUNDED =
008830              (TR-ACTUAL-END-EPOCH - TR-ACTUAL-START-EPOCH) / 3600000
008840        END-IF
008850        IF TR-START-ODOMETER = 0
008860           MOVE ZERO TO TR-DISTANCE-TRAVELED-KM
008870        ELSE
008880           COMPUTE TR-DISTANCE-TRAVELED-KM =
008890              TR-END-ODOMETER - TR-START-ODOMETER
008900        END-IF
008910*    STAMP THE CLOSING ODOMETER READING AND FLIP THE STATUS IN
008920*    ONE REWRITE -- NO INTERIM STATE IS EVER WRITTEN.
008930        MOVE "COMPLETED" TO TR-STATUS
008940        REWRITE TRIP-MASTER-RECORD
008950        MOVE TR-VEHICLE-ID TO WS-VEHICLE-ID-SEARCH
008960        PERFORM LOOK-FOR-VEHICLE-RECORD
008970        IF FOUND-VEHICLE-RECORD
008980*    VEHICLE ALWAYS COMES BACK FREE ON COMPLETE -- UNLIKE
008990*    CANCEL THERE IS NO W-VEHICLE-WAS-RENTED CHECK NEEDED HERE
009000*    BECAUSE ONLY A RENTED VEHICLE CAN REACH IN_PROGRESS.
009010           MOVE "FREE" TO VE-STATUS
009020           REWRITE VEHICLE-MASTER-RECORD.
009030*--------------------------------------------------------------
009040
009050*    TRIP MUST BE FOUND, PENDING OR CONFIRMED, AND CARRY A
009060*    CANCEL REASON (TICKET Y98-0511).  THE VEHICLE IS ONLY FREED
009070*    IF IT WAS ACTUALLY RENTED -- W-VEHICLE-WAS-RENTED REMEMBERS
009080*    THAT ACROSS THE REWRITE.
009090 6000-DO-CANCEL-ACTION.
009100
009110*    STEP 1 -- LOCATE THE TRIP MASTER RECORD BY ITS RELATIVE KEY.
009120     MOVE TT-TRIP-ID TO WS-TRIP-ID-SEARCH.
009130     PERFORM LOOK-FOR-TRIP-RECORD.
009140
009150     IF NOT FOUND-TRIP-RECORD
009160        MOVE "Y" TO W-TRANSACTION-REJECTED
009170        DISPLAY "TLE REJECT - CANCEL, TRIP-ID NOT FOUND "
009180                TT-TRIP-ID
009190     ELSE
009200        IF NOT (TR-STATUS-PENDING OR TR-STATUS-CONFIRMED)
009210           MOVE "Y" TO W-TRANSACTION-REJECTED
009220           DISPLAY "TLE REJECT - CANCEL, BAD STATUS ON "
009230                   "TRIP-ID " TT-TRIP-ID
009240        ELSE
009250*    CANCEL REASON IS MANDATORY, TICKET Y98-0511 -- OPS GOT
009260*    TIRED OF CANCELLED TRIPS WITH NO EXPLANATION ON THE REPORT.
009270           IF TT-CANCEL-REASON = SPACES
009280              MOVE "Y" TO W-TRANSACTION-REJECTED
009290              DISPLAY "TLE REJECT - CANCEL, REASON REQUIRED "
009300                      "ON TRIP-ID " TT-TRIP-ID.
009310
009320*    VEHICLE ONLY COMES BACK TO FREE IF IT WAS ACTUALLY
009330*    RENTED -- A CANCEL BEFORE START LEAVES IT ALONE.
009340     IF NOT TRANSACTION-REJECTED AND FOUND-TRIP-RECORD
009350        MOVE "N" TO W-VEHICLE-WAS-RENTED
009360        MOVE TR-VEHICLE-ID TO WS-VEHICLE-ID-SEARCH
009370        PERFORM LOOK-FOR-VEHICLE-RECORD
009380        IF FOUND-VEHICLE-RECORD AND VE-STATUS-RENTED
009390           MOVE "Y" TO W-VEHICLE-WAS-RENTED
009400*    STATUS AND REASON ARE SET REGARDLESS OF WHETHER THE
009410*    VEHICLE WAS RENTED -- ONLY THE VEHICLE REWRITE IS CONDITIONAL.
009420        MOVE "CANCELLED" TO TR-STATUS
009430        MOVE TT-CANCEL-REASON TO TR-CANCEL-REASON
009440        REWRITE TRIP-MASTER-RECORD
009450        IF VEHICLE-WAS-RENTED
009460           MOVE "FREE" TO VE-STATUS
009470           REWRITE VEHICLE-MASTER-RECORD.
009480*--------------------------------------------------------------
009490
009500*    TRIP MUST BE FOUND AND COMPLETED, AND AT LEAST ONE RATING
009510*    SUPPLIED, 1 THROUGH 5.  A ZERO RATING ON EITHER SIDE MEANS
009520*    THAT SIDE WASN'T RATED THIS TIME AND IS LEFT ALONE.
009530 7000-DO-RATE-ACTION.
009540
009550*    STEP 1 -- LOCATE THE TRIP MASTER RECORD BY ITS RELATIVE KEY.
009560     MOVE TT-TRIP-ID TO WS-TRIP-ID-SEARCH.
009570     PERFORM LOOK-FOR-TRIP-RECORD.
009580
009590     IF NOT FOUND-TRIP-RECORD
009600        MOVE "Y" TO W-TRANSACTION-REJECTED
009610        DISPLAY "TLE REJECT - RATE, TRIP-ID NOT FOUND "
009620                TT-TRIP-ID
009630     ELSE
009640        IF NOT TR-STATUS-COMPLETED
009650           MOVE "Y" TO W-TRANSACTION-REJECTED
009660           DISPLAY "TLE REJECT - RATE, BAD STATUS ON TRIP-ID "
009670                   TT-TRIP-ID
009680        ELSE
009690*    AT LEAST ONE OF THE TWO RATINGS MUST BE SUPPLIED.
009700           IF TT-RENTER-RATING = 0 AND TT-OWNER-RATING = 0
009710              MOVE "Y" TO W-TRANSACTION-REJECTED
009720              DISPLAY "TLE REJECT - RATE, NEITHER RATING "
009730                      "SUPPLIED ON TRIP-ID " TT-TRIP-ID
009740           ELSE
009750              IF (TT-RENTER-RATING NOT = 0 AND
009760                     (TT-RENTER-RATING < 1 OR
009770                      TT-RENTER-RATING > 5))
009780                 OR (TT-OWNER-RATING NOT = 0 AND
009790                     (TT-OWNER-RATING < 1 OR
009800                      TT-OWNER-RATING > 5))
009810                 MOVE "Y" TO W-TRANSACTION-REJECTED
009820                 DISPLAY "TLE REJECT - RATE, RATING OUT OF "
009830                         "RANGE ON TRIP-ID " TT-TRIP-ID.
009840
009850*    BOTH RATINGS ARE OPTIONAL INDIVIDUALLY -- ONLY A
009860*    SUPPLIED, OUT-OF-RANGE RATING IS REJECTED.
009870     IF NOT TRANSACTION-REJECTED AND FOUND-TRIP-RECORD
009880        IF TT-RENTER-RATING NOT = 0
009890           MOVE TT-RENTER-RATING TO TR-RENTER-RATING
009900        END-IF
009910        IF TT-OWNER-RATING NOT = 0
009920           MOVE TT-OWNER-RATING TO TR-OWNER-RATING
009930        END-IF
009940        REWRITE TRIP-MASTER-RECORD.
009950*--------------------------------------------------------------
009960
009970*    SORT THE WHOLE TRIP MASTER BY STATUS (TICKET Y00-0288),
009980*    THEN DRIVE THE DETAIL/CONTROL-BREAK PRINT LOOP AND WRITE
009990*    THE FINAL GRAND-TOTAL LINE.  AN EMPTY MASTER FILE GETS A
010000*    ONE-LINE MESSAGE INSTEAD OF AN EMPTY REPORT.
010010 9000-BUILD-STATUS-REPORT.
010020
010030*    ASCENDING BY STATUS PUTS CANCELLED FIRST AND PENDING LAST
010040*    IN ASCII ORDER -- OPS ACCEPTED THAT ORDERING WHEN THE SORT
010050*    WAS ADDED (TICKET Y00-0288).
010060     SORT SORT-FILE
010070         ON ASCENDING KEY SORT-TR-STATUS
010080         USING TRIP-MASTER-FILE
010090         GIVING WORK-FILE.
010100
010110     OPEN INPUT  WORK-FILE.
010120*    THE SORT ABOVE CLOSED TRIP-MASTER-FILE ITSELF -- OPEN THE
010130*    SORTED OUTPUT AND THE REPORT FOR THE PRINT PASS.
010140     OPEN OUTPUT TRIP-REPORT-FILE.
010150
010160     MOVE 0 TO PAGE-NUMBER.
010170*    ZERO THE GRAND TOTALS AND PRIME THE FIRST WORK-FILE READ
010180*    BEFORE THE PRINT LOOP STARTS.
010190     MOVE ZEROS TO WS-GRAND-TRIP-COUNT WS-GRAND-TRIP-AMOUNT.
010200     MOVE "N" TO W-END-OF-WORK-FILE.
010210
010220     PERFORM 9100-PRINT-REPORT-HEADINGS.
010230     PERFORM 9200-READ-WORK-NEXT-RECORD.
010240
010250*    AN EMPTY TRIP MASTER GETS ONE MESSAGE LINE INSTEAD OF AN
010260*    EMPTY REPORT BODY.
010270     IF END-OF-WORK-FILE
010280        MOVE "NO TRIP RECORDS ON THE MASTER FILE !"
010290                                    TO TRIP-REPORT-RECORD
010300        WRITE TRIP-REPORT-RECORD AFTER ADVANCING 1
010310     ELSE
010320        PERFORM 9300-PRINT-ALL-TRIPS-BY-STATUS
010330            UNTIL END-OF-WORK-FILE
010340        MOVE SPACES           TO CONTROL-BREAK
010350        MOVE "** GRAND TOTAL **" TO D-DESCRIPTION
010360        MOVE WS-GRAND-TRIP-COUNT TO D-BREAK-COUNT
010370        MOVE WS-GRAND-TRIP-AMOUNT TO D-BREAK-TOTAL
010380        MOVE SPACES TO TRIP-REPORT-RECORD
010390        WRITE TRIP-REPORT-RECORD AFTER ADVANCING 1
010400        MOVE CONTROL-BREAK TO TRIP-REPORT-RECORD
010410        WRITE TRIP-REPORT-RECORD AFTER ADVANCING 1.
010420
010430     CLOSE WORK-FILE.
010440*    CLOSE THE WORK FILE AND THE REPORT -- THE RUN ENDS HERE.
010450     CLOSE TRIP-REPORT-FILE.
010460*--------------------------------------------------------------
010470
010480*    TITLE ADVANCES TO A NEW PAGE (TOP-OF-FORM), THEN THE TWO
010490*    COLUMN HEADING LINES.  PAGE-NUMBER IS BUMPED HERE SO IT
010500*    STAYS RIGHT NO MATTER HOW MANY TIMES PAGE-FULL FIRES.
010510 9100-PRINT-REPORT-HEADINGS.
010520
010530     ADD 1 TO PAGE-NUMBER.
010540     MOVE TITLE-LINE TO TRIP-REPORT-RECORD.
010550     WRITE TRIP-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
010560     MOVE HEADING-1  TO TRIP-REPORT-RECORD.
010570     WRITE TRIP-REPORT-RECORD AFTER ADVANCING 2.
010580     MOVE HEADING-2  TO TRIP-REPORT-RECORD.
010590     WRITE TRIP-REPORT-RECORD AFTER ADVANCING 1.
010600     MOVE 4 TO W-PRINTED-LINES.
010610*    FOUR LINES ARE ALREADY ON THE PAGE AFTER THE HEADINGS --
010620*    TITLE, BOTH HEADING LINES COUNT AS THREE, PLUS ONE
010630*    BLANK-LINE ADVANCE BUILT INTO THE CARRIAGE CONTROL.
010640*--------------------------------------------------------------
010650
010660*    ONE READ AGAINST THE SORTED WORK FILE, ONE AT-END TEST.
010670 9200-READ-WORK-NEXT-RECORD.
010680
010690     READ WORK-FILE
010700         AT END
010710             MOVE "Y" TO W-END-OF-WORK-FILE.
010720*--------------------------------------------------------------
010730
010740*    ONE STATUS GROUP -- PRINT EVERY DETAIL LINE UNTIL THE
010750*    STATUS CHANGES OR THE WORK FILE RUNS OUT, THEN PRINT THAT
010760*    GROUP'S CONTROL-BREAK LINE AND ROLL IT INTO THE GRAND
010770*    TOTAL.
010780 9300-PRINT-ALL-TRIPS-BY-STATUS.
010790
010800     MOVE ZEROS TO WS-STATUS-BREAK-COUNT WS-STATUS-BREAK-AMOUNT.
010810     MOVE WORK-TR-STATUS TO WS-CURRENT-BREAK-STATUS.
010820*    PRIME THE BREAK ON WHATEVER STATUS THE FIRST RECORD IN
010830*    THIS GROUP CARRIES.
010840
010850     PERFORM 9400-PRINT-ONE-TRIP-DETAIL
010860         UNTIL WORK-TR-STATUS NOT = WS-CURRENT-BREAK-STATUS
010870                 OR END-OF-WORK-FILE.
010880
010890*    BUILD THE "** STATUS TOTAL **" LABEL AND PRINT THE
010900*    GROUP'S CONTROL-BREAK LINE.
010910     MOVE SPACES TO CONTROL-BREAK.
010920     STRING "** " DELIMITED BY SIZE
010930            WS-CURRENT-BREAK-STATUS DELIMITED BY SPACE
010940            " TOTAL **" DELIMITED BY SIZE
010950         INTO D-DESCRIPTION.
010960     MOVE WS-STATUS-BREAK-COUNT  TO D-BREAK-COUNT.
010970     MOVE WS-STATUS-BREAK-AMOUNT TO D-BREAK-TOTAL.
010980     MOVE SPACES TO TRIP-REPORT-RECORD.
010990     WRITE TRIP-REPORT-RECORD AFTER ADVANCING 1.
011000     MOVE CONTROL-BREAK TO TRIP-REPORT-RECORD.
011010     WRITE TRIP-REPORT-RECORD AFTER ADVANCING 2.
011020
011030*    FOLD THIS STATUS GROUP'S FIGURES INTO THE RUN-WIDE GRAND
011040*    TOTAL.
011050     ADD WS-STATUS-BREAK-COUNT  TO WS-GRAND-TRIP-COUNT.
011060     ADD WS-STATUS-BREAK-AMOUNT TO WS-GRAND-TRIP-AMOUNT.
011070*--------------------------------------------------------------
011080
011090*    ONE DETAIL LINE, THEN ROLL THIS TRIP INTO THE CURRENT
011100*    STATUS GROUP'S RUNNING COUNT AND AMOUNT, THEN READ THE NEXT
011110*    WORK-FILE RECORD.
011120 9400-PRINT-ONE-TRIP-DETAIL.
011130
011140     IF PAGE-FULL
011150        PERFORM 9100-PRINT-REPORT-HEADINGS.
011160
011170*    FORCE A NEW PAGE OF HEADINGS BEFORE THIS DETAIL LINE
011180*    PRINTS IF THE CURRENT PAGE IS ALREADY AT LINE 30.
011190*    ONLY FIVE OF THE WORK-RECORD'S FIELDS EVER MAKE IT ONTO THE
011200*    REPORT -- EVERYTHING ELSE (EPOCHS, ODOMETER, RATINGS) IS
011210*    CARRIED ON THE SORT PURELY SO THE STATUS BREAK HAS A RECORD
011220*    TO WORK WITH, NOT BECAUSE OPS ASKED TO SEE IT PRINTED.
011230     MOVE WORK-TR-TRIP-ID     TO D-TRIP-ID.
011240     MOVE WORK-TR-RENTER-ID   TO D-RENTER-ID.
011250     MOVE WORK-TR-OWNER-ID    TO D-OWNER-ID.
011260     MOVE WORK-TR-STATUS      TO D-STATUS.
011270     MOVE WORK-TR-TOTAL-AMOUNT TO D-TOTAL-AMOUNT.
011280
011290*    ONE PRINT LINE, THEN BUMP THE PAGE LINE COUNTER.
011300     MOVE DETAIL-1 TO TRIP-REPORT-RECORD.
011310     WRITE TRIP-REPORT-RECORD AFTER ADVANCING 1.
011320     ADD 1 TO W-PRINTED-LINES.
011330
011340     ADD 1 TO WS-STATUS-BREAK-COUNT.
011350     ADD WORK-TR-TOTAL-AMOUNT TO WS-STATUS-BREAK-AMOUNT.
011360
011370*    ROLL THIS ONE TRIP INTO THE STATUS GROUP'S RUNNING
011380*    FIGURES BEFORE MOVING ON.
011390     PERFORM 9200-READ-WORK-NEXT-RECORD.
011400*--------------------------------------------------------------
011410
011420     COPY "PL-DERIVE-RUN-EPOCH.CBL".
011430*    THE THREE SHARED LINKAGE-LIKE PARAGRAPHS -- RUN-EPOCH
011440*    DERIVATION AND THE TWO RELATIVE-KEY SEARCHES -- LIVE IN
011450*    THESE COPYBOOKS RATHER THAN HERE.
011460*    DERIVE-RUN-EPOCH -- STAMPS WS-RUN-EPOCH-MS WITH THE CURRENT
011470*    RUN TIME, CALLED BY START, COMPLETE AND CREATE WHEREVER AN
011480*    ACTUAL/BOOKING EPOCH NEEDS SETTING.
011490     COPY "PL-LOOK-FOR-TRIP-RECORD.CBL".
011500*    LOOK-FOR-TRIP-RECORD -- READS TRIP-MASTER-FILE BY RELATIVE
011510*    KEY FROM WS-TRIP-ID-SEARCH, SETS W-FOUND-TRIP-RECORD.
011520*    CALLED BY EVERY ACTION EXCEPT CREATE.
011530     COPY "PL-LOOK-FOR-VEHICLE-RECORD.CBL".
011540*    LOOK-FOR-VEHICLE-RECORD -- SAME IDEA AGAINST VEHICLE-
011550*    MASTER-FILE FROM WS-VEHICLE-ID-SEARCH, SETS
011560*    W-FOUND-VEHICLE-RECORD.  CALLED BY CREATE, COMPLETE AND
011570*    CANCEL WHEREVER VE-STATUS MAY NEED FLIPPING.
011580*--------------------------------------------------------------
