000010*--------------------------------------------------------------
000020*    SLTRAN.CBL -- FILE-CONTROL ENTRY FOR THE TRIP TRANSACTION
000030*    FEED.  READ IN ARRIVAL ORDER, NO RESEQUENCING.
000040*--------------------------------------------------------------
000050
000060         SELECT TRIP-TRANS-FILE
000070                ASSIGN TO "TRIPTRAN"
000080                ORGANIZATION IS LINE SEQUENTIAL
000090                FILE STATUS IS WS-TRANS-FILE-STATUS.
