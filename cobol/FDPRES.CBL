000010*--------------------------------------------------------------
000020*    FDPRES.CBL
000030*    FD AND RECORD LAYOUT FOR THE PRICING QUOTE RESULT FILE.
000040*--------------------------------------------------------------
000050*    ONE RECORD WRITTEN PER PRICING-REQUEST-RECORD ACCEPTED BY
000060*    2000-PRICE-ONE-REQUEST IN price-quote-engine.cob.
000070*--------------------------------------------------------------
000080*    DATE       AUTHOR   TICKET   DESCRIPTION
000090*    02/18/1994 RFT      Y92-0147 ORIGINAL LAYOUT
000100*--------------------------------------------------------------
000110
000120     FD  PRICING-RESULT-FILE
000130         LABEL RECORDS ARE OMITTED.
000140
000150     01  PRICING-RESULT-RECORD.
000160         05  PRR-VEHICLE-TYPE              PIC X(10).
000170         05  PRR-BASE-RATE                 PIC S9(3)V9(2) COMP-3.
000180         05  PRR-PER-KM-RATE               PIC S9(3)V9(2) COMP-3.
000190         05  PRR-PLANNED-HOURS             PIC S9(5)V9(2) COMP-3.
000200         05  PRR-ESTIMATED-KM              PIC S9(5)V9(1) COMP-3.
000210         05  PRR-BASE-AMOUNT               PIC S9(7)V9(2) COMP-3.
000220         05  PRR-DISTANCE-AMOUNT           PIC S9(7)V9(2) COMP-3.
000230         05  PRR-SUBTOTAL                  PIC S9(7)V9(2) COMP-3.
000240         05  PRR-SECURITY-DEPOSIT          PIC S9(7)V9(2) COMP-3.
000250         05  PRR-SERVICE-FEE               PIC S9(7)V9(2) COMP-3.
000260         05  PRR-TOTAL-AMOUNT              PIC S9(7)V9(2) COMP-3.
000270         05  FILLER                        PIC X(10).
000280
000290*--------------------------------------------------------------
000300*    ALTERNATE GROUPING -- THE SIX COMPUTED MONEY FIELDS TOGETHER
000310*    AS RAW BYTES, SO THE UPSI-0 TRACE SWITCH IN
000320*    price-quote-engine.cob CAN DUMP THE WHOLE BLOCK TO THE
000330*    CONSOLE WITH ONE DISPLAY WHEN OPS REPORTS A BAD QUOTE.
000335*--------------------------------------------------------------
000340     01  FILLER REDEFINES PRICING-RESULT-RECORD.
000350         05  FILLER                        PIC X(24).
000360         05  PRR-MONEY-FIELDS              PIC X(30).
000370         05  FILLER                        PIC X(10).
