000010*--------------------------------------------------------------
000020*    FDPRPT.CBL
000030*    FD FOR THE PRICING QUOTE SUMMARY REPORT.
000040*--------------------------------------------------------------
000050*    DATE       AUTHOR   TICKET   DESCRIPTION
000060*    02/18/1994 RFT      Y92-0147 ORIGINAL LAYOUT
000070*--------------------------------------------------------------
000080
000090     FD  PRICE-SUMMARY-FILE
000100         LABEL RECORDS ARE OMITTED.
000110
000120     01  PRICE-SUMMARY-RECORD              PIC X(80).
