000010*--------------------------------------------------------------
000020*    SLPREQ.CBL -- FILE-CONTROL ENTRY FOR THE PRICING QUOTE
000030*    REQUEST FEED.
000040*--------------------------------------------------------------
000050
000060         SELECT PRICING-REQUEST-FILE
000070                ASSIGN TO "PRICEREQ"
000080                ORGANIZATION IS LINE SEQUENTIAL
000090                FILE STATUS IS WS-PREQ-FILE-STATUS.
