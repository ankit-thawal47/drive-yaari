000010*--------------------------------------------------------------
000020*    PL-DERIVE-RUN-EPOCH.CBL
000030*    SHARED PARAGRAPH -- BUILDS WS-RUN-EPOCH-MS (SEE wsepoch.cbl
000040*    FOR THE WORKING-STORAGE AND ITS Y2K-REVIEW CAVEAT).
000050*--------------------------------------------------------------
000060*    DATE       AUTHOR   TICKET   DESCRIPTION
000070*    02/18/1994 RFT      Y92-0147 ORIGINAL
000080*    09/09/1998 DLM      Y98-0622 Y2K REVIEW - CENTURY WINDOWING
000090*                                 ADDED (WS-RUN-YY < 50 = 20XX)
000100*--------------------------------------------------------------
000110
000120 DERIVE-RUN-EPOCH.
000130
000140    ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
000150    ACCEPT WS-RUN-TIME-HHMMSSHS FROM TIME.
000160
000170    IF WS-RUN-YY < 50
000180       COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
000190    ELSE
000200       COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
000210
000220    PERFORM CHECK-IF-RUN-YEAR-IS-LEAP.
000230
000240    SET WS-CUM-DAYS-IDX TO WS-RUN-MM.
000250    COMPUTE WS-RUN-DAY-OF-YEAR =
000260            WS-CUM-DAYS-BEFORE (WS-CUM-DAYS-IDX) + WS-RUN-DD.
000270
000280    IF WS-RUN-YEAR-IS-LEAP-YES AND WS-RUN-MM > 2
000290       ADD 1 TO WS-RUN-DAY-OF-YEAR.
000300
000310    COMPUTE WS-RUN-EPOCH-MS ROUNDED =
000320              (WS-RUN-DAY-OF-YEAR - 1) * 86400000
000330            +  WS-RUN-HH               *  3600000
000340            +  WS-RUN-MN               *    60000
000350            +  WS-RUN-SC               *     1000
000360            +  WS-RUN-HS               *       10.
000370*--------------------------------------------------------------------------
000380
000390 CHECK-IF-RUN-YEAR-IS-LEAP.
000400
000410    MOVE "N" TO WS-RUN-YEAR-IS-LEAP.
000420
000430    DIVIDE WS-RUN-CCYY BY 4 GIVING WS-LEAP-YEAR-QUOTIENT
000440                         REMAINDER WS-LEAP-YEAR-REMAINDER.
000450
000460    IF WS-LEAP-YEAR-REMAINDER = 0
000470       DIVIDE WS-RUN-CCYY BY 100 GIVING WS-LEAP-YEAR-QUOTIENT
000480                            REMAINDER WS-LEAP-YEAR-REMAINDER
000490       IF WS-LEAP-YEAR-REMAINDER NOT = 0
000500          MOVE "Y" TO WS-RUN-YEAR-IS-LEAP
000510       ELSE
000520          DIVIDE WS-RUN-CCYY BY 400 GIVING WS-LEAP-YEAR-QUOTIENT
000530                               REMAINDER WS-LEAP-YEAR-REMAINDER
000540          IF WS-LEAP-YEAR-REMAINDER = 0
000550             MOVE "Y" TO WS-RUN-YEAR-IS-LEAP.
000560*--------------------------------------------------------------------------
