000010*--------------------------------------------------------------
000020*    SLTRIP.CBL -- FILE-CONTROL ENTRY FOR THE TRIP MASTER FILE.
000030*    RELATIVE KEY AND FILE STATUS WORK ITEMS ARE CARRIED IN
000040*    wsrelkey.cbl (WORKING-STORAGE SECTION).
000050*--------------------------------------------------------------
000060
000070         SELECT TRIP-MASTER-FILE
000080                ASSIGN TO "TRIPMSTR"
000090                ORGANIZATION IS RELATIVE
000100                ACCESS MODE IS RANDOM
000110                RELATIVE KEY IS WS-TRIP-REL-KEY
000120                FILE STATUS IS WS-TRIP-FILE-STATUS.
