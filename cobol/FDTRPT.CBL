000010*--------------------------------------------------------------
000020*    FDTRPT.CBL
000030*    FD FOR THE TRIP LIFECYCLE CONTROL-BREAK REPORT.
000040*--------------------------------------------------------------
000050*    DETAIL/HEADING/CONTROL-BREAK 01-LEVELS THEMSELVES LIVE IN
000060*    trip-lifecycle-engine.cob WORKING-STORAGE (SAME SPLIT THE
000070*    SHOP USED FOR THE OLD FLEET-UTILIZATION REPORT).
000080*--------------------------------------------------------------
000090*    DATE       AUTHOR   TICKET   DESCRIPTION
000100*    02/18/1994 RFT      Y92-0147 ORIGINAL LAYOUT
000110*--------------------------------------------------------------
000120
000130     FD  TRIP-REPORT-FILE
000140         LABEL RECORDS ARE OMITTED.
000150
000160     01  TRIP-REPORT-RECORD                PIC X(80).
