000010*--------------------------------------------------------------
000020*    wsepoch.cbl
000030*--------------------------------------------------------------
000040*    WORKING-STORAGE FOR PL-DERIVE-RUN-EPOCH.CBL -- BUILDS A
000050*    STAND-IN FOR "RUN DATE/TIME" WHENEVER THE TRIP LIFECYCLE
000060*    ENGINE HAS TO STAMP A TRIP RECORD WITH "NOW" (BOOKING
000070*    EPOCH ON CREATE, ACTUAL START/END EPOCH ON START/
000080*    COMPLETE).
000090*--------------------------------------------------------------
000100*    NOTE (CARRIED FORWARD FROM THE 1998 Y2K REVIEW): THE
000110*    DERIVED EPOCH IS MILLISECONDS SINCE MIDNIGHT JANUARY 1ST
000120*    OF THE RUN YEAR, NOT SINCE 1970 -- A TRUE 1970-BASE
000130*    MILLISECOND VALUE DOES NOT FIT IN AN 11-DIGIT COMP-3
000140*    FIELD.  THIS IS ACCEPTABLE AS LONG AS NO BATCH RUN
000150*    COMPARES A DERIVED EPOCH AGAINST ONE FROM A DIFFERENT
000160*    CALENDAR YEAR, WHICH HAS NOT COME UP IN PRACTICE.
000170*--------------------------------------------------------------
000180
000190     01  WS-RUN-DATE-YYMMDD            PIC 9(6).
000200     01  FILLER REDEFINES WS-RUN-DATE-YYMMDD.
000210         05  WS-RUN-YY                 PIC 99.
000220         05  WS-RUN-MM                 PIC 99.
000230         05  WS-RUN-DD                 PIC 99.
000240
000250     01  WS-RUN-TIME-HHMMSSHS          PIC 9(8).
000260     01  FILLER REDEFINES WS-RUN-TIME-HHMMSSHS.
000270         05  WS-RUN-HH                 PIC 99.
000280         05  WS-RUN-MN                 PIC 99.
000290         05  WS-RUN-SC                 PIC 99.
000300         05  WS-RUN-HS                 PIC 99.
000310
000320     01  WS-RUN-CCYY                   PIC 9(4) COMP.
000330     01  WS-RUN-DAY-OF-YEAR            PIC 9(3) COMP.
000340     01  WS-RUN-EPOCH-MS               PIC S9(11) COMP-3.
000350
000360*    HAND-ROLLED LEAP-YEAR TEST -- NO INTRINSIC FUNCTIONS ON
000370*    THIS COMPILER, SO THE QUOTIENT/REMAINDER PAIR BELOW IS
000380*    EDITED OUT BY HAND, SAME AS EVERY OTHER DATE ROUTINE HERE.
000390     01  WS-LEAP-YEAR-QUOTIENT         PIC 9(4) COMP.
000400     01  WS-LEAP-YEAR-REMAINDER        PIC 99   COMP.
000410     01  WS-RUN-YEAR-IS-LEAP           PIC X.
000420         88  WS-RUN-YEAR-IS-LEAP-YES   VALUE "Y".
000430
000440*    CUMULATIVE DAYS-BEFORE-MONTH TABLE (NON-LEAP), LOADED THE
000450*    SAME WAY WS-RATE-TABLE IS LOADED IN wsrate.cbl -- A BLOCK
000460*    OF VALUE LITERALS REDEFINED AS AN OCCURS TABLE.
000470     01  WS-CUM-DAYS-VALUES.
000480         05  FILLER                    PIC 9(3) VALUE 000.
000490         05  FILLER                    PIC 9(3) VALUE 031.
000500         05  FILLER                    PIC 9(3) VALUE 059.
000510         05  FILLER                    PIC 9(3) VALUE 090.
000520         05  FILLER                    PIC 9(3) VALUE 120.
000530         05  FILLER                    PIC 9(3) VALUE 151.
000540         05  FILLER                    PIC 9(3) VALUE 181.
000550         05  FILLER                    PIC 9(3) VALUE 212.
000560         05  FILLER                    PIC 9(3) VALUE 243.
000570         05  FILLER                    PIC 9(3) VALUE 273.
000580         05  FILLER                    PIC 9(3) VALUE 304.
000590         05  FILLER                    PIC 9(3) VALUE 334.
000600
000610     01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
000620         05  WS-CUM-DAYS-BEFORE        PIC 9(3) OCCURS 12 TIMES
000630                                       INDEXED BY WS-CUM-DAYS-IDX.
