000010*--------------------------------------------------------------
000020*    FDVEHC.CBL
000030*    FD AND RECORD LAYOUT FOR THE VEHICLE MASTER FILE.
000040*--------------------------------------------------------------
000050*    ONE RECORD PER VEHICLE LISTED ON THE PLATFORM.  CARRIED AS
000060*    A RELATIVE FILE, KEYED THE SAME WAY AS TRIP-MASTER-FILE --
000070*    SEE VE-KEY-SUFFIX BELOW AND PL-LOOK-FOR-VEHICLE-RECORD.CBL.
000080*--------------------------------------------------------------
000090*    DATE       AUTHOR   TICKET   DESCRIPTION
000100*    01/09/1994 RFT      Y92-0147 ORIGINAL LAYOUT
000110*    06/14/1996 RFT      Y96-0203 ADDED IS-VERIFIED FLAG
000120*--------------------------------------------------------------
000130
000140     FD  VEHICLE-MASTER-FILE
000150         LABEL RECORDS ARE STANDARD.
000160
000170     01  VEHICLE-MASTER-RECORD.
000180         05  VE-VEHICLE-ID                 PIC X(12).
000190         05  VE-LICENSE-PLATE              PIC X(10).
000200         05  VE-OWNER-ID                   PIC X(12).
000210         05  VE-VEHICLE-TYPE               PIC X(10).
000220         05  VE-IS-VERIFIED                PIC X(1).
000230             88  VE-VERIFIED-YES           VALUE "Y".
000240             88  VE-VERIFIED-NO            VALUE "N".
000250         05  VE-STATUS                     PIC X(10).
000260             88  VE-STATUS-FREE            VALUE "FREE".
000270             88  VE-STATUS-RENTED          VALUE "RENTED".
000280             88  VE-STATUS-REPAIRING       VALUE "REPAIRING".
000290             88  VE-STATUS-RESTING         VALUE "RESTING".
000300         05  FILLER                        PIC X(15).
000310
000320*--------------------------------------------------------------
000330*    ALTERNATE VIEW OF VE-VEHICLE-ID FOR RELATIVE-KEY DERIVATION,
000340*    SAME 4-BYTE-PREFIX / 8-DIGIT-SUFFIX CONVENTION AS TRIP-ID.
000350*--------------------------------------------------------------
000360     01  FILLER REDEFINES VEHICLE-MASTER-RECORD.
000370         05  VE-KEY-AREA.
000380             10  VE-KEY-PREFIX             PIC X(4).
000390             10  VE-KEY-SUFFIX             PIC 9(8).
000400         05  FILLER                        PIC X(58).
