000010*--------------------------------------------------------------
000020*    SLPRES.CBL -- FILE-CONTROL ENTRY FOR THE PRICING QUOTE
000030*    RESULT FILE.
000040*--------------------------------------------------------------
000050
000060         SELECT PRICING-RESULT-FILE
000070                ASSIGN TO "PRICERES"
000080                ORGANIZATION IS LINE SEQUENTIAL
000090                FILE STATUS IS WS-PRES-FILE-STATUS.
