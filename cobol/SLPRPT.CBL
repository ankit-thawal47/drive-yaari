000010*--------------------------------------------------------------
000020*    SLPRPT.CBL -- FILE-CONTROL ENTRY FOR THE PRICING QUOTE
000030*    SUMMARY REPORT.
000040*--------------------------------------------------------------
000050
000060         SELECT PRICE-SUMMARY-FILE
000070                ASSIGN TO "PRICERPT"
000080                ORGANIZATION IS LINE SEQUENTIAL
000090                FILE STATUS IS WS-PRPT-FILE-STATUS.
