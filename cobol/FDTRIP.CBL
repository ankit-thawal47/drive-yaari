000010*--------------------------------------------------------------
000020*    FDTRIP.CBL
000030*    FD AND RECORD LAYOUT FOR THE TRIP MASTER FILE.
000040*--------------------------------------------------------------
000050*    ONE RECORD PER RENTAL TRIP.  KEYED BY TRIP-ID ON THE FEED,
000060*    BUT CARRIED HERE AS A RELATIVE FILE (SEE SLTRIP.CBL) SINCE
000070*    THIS BUILD HAS NO INDEXED/ISAM SUPPORT.  TR-KEY-SUFFIX
000080*    (REDEFINED BELOW) IS THE NUMERIC TAIL OF TRIP-ID USED TO
000090*    DERIVE THE RELATIVE RECORD NUMBER -- SEE
000100*    PL-LOOK-FOR-TRIP-RECORD.CBL.
000110*--------------------------------------------------------------
000120*    DATE       AUTHOR   TICKET   DESCRIPTION
000130*    01/09/1994 RFT      Y92-0147 ORIGINAL LAYOUT
000140*    03/22/1997 RFT      Y97-0066 ADDED HAS-INSURANCE-CLAIM FLAG
000150*    11/04/1998 DLM      Y98-0511 ADDED CANCEL-REASON
000160*    02/17/1999 DLM      Y99-0084 ADDED PLANNED/ACTUAL DURATION
000170*                                 AND DISTANCE-TRAVELED FIELDS --
000180*                                 DERIVED BY COMPLETE-ACTION FOR
000190*                                 THE CONTROL-BREAK REPORT RUN
000200*--------------------------------------------------------------
000210
000220     FD  TRIP-MASTER-FILE
000230         LABEL RECORDS ARE STANDARD.
000240
000250     01  TRIP-MASTER-RECORD.
000260         05  TR-TRIP-ID                    PIC X(12).
000270         05  TR-RENTER-ID                  PIC X(12).
000280         05  TR-OWNER-ID                   PIC X(12).
000290         05  TR-VEHICLE-ID                 PIC X(12).
000300         05  TR-VEHICLE-TYPE               PIC X(10).
000310         05  TR-STATUS                     PIC X(12).
000320             88  TR-STATUS-PENDING         VALUE "PENDING".
000330             88  TR-STATUS-CONFIRMED       VALUE "CONFIRMED".
000340             88  TR-STATUS-IN-PROGRESS     VALUE "IN_PROGRESS".
000350             88  TR-STATUS-COMPLETED       VALUE "COMPLETED".
000360             88  TR-STATUS-CANCELLED       VALUE "CANCELLED".
000370         05  TR-PAYMENT-STATUS             PIC X(10).
000380             88  TR-PAYMENT-PENDING        VALUE "PENDING".
000390             88  TR-PAYMENT-PAID           VALUE "PAID".
000400             88  TR-PAYMENT-REFUNDED       VALUE "REFUNDED".
000410         05  TR-DATE-OF-BOOKING-EPOCH      PIC S9(11) COMP-3.
000420         05  TR-PLANNED-START-EPOCH        PIC S9(11) COMP-3.
000430         05  TR-PLANNED-END-EPOCH          PIC S9(11) COMP-3.
000440         05  TR-ACTUAL-START-EPOCH         PIC S9(11) COMP-3.
000450         05  TR-ACTUAL-END-EPOCH           PIC S9(11) COMP-3.
000460         05  TR-START-ODOMETER             PIC S9(7)  COMP-3.
000470         05  TR-END-ODOMETER               PIC S9(7)  COMP-3.
000480*        PLANNED-DURATION-HOURS IS SET AT BOOKING TIME FROM THE
000490*        PLANNED EPOCH PAIR; ACTUAL-DURATION-HOURS AND
000500*        DISTANCE-TRAVELED-KM ARE SET BY 5000-DO-COMPLETE-ACTION
000510*        IN TRIP-LIFECYCLE-ENGINE WHEN THE TRIP IS CLOSED OUT.
000520*        ZERO MEANS "NOT YET DERIVABLE" -- SEE Y99-0084.
000530         05  TR-PLANNED-DURATION-HOURS     PIC S9(5)V9(2) COMP-3.
000540         05  TR-ACTUAL-DURATION-HOURS      PIC S9(5)V9(2) COMP-3.
000550         05  TR-DISTANCE-TRAVELED-KM       PIC S9(7)  COMP-3.
000560         05  TR-ESTIMATED-KM               PIC S9(5)V9(1) COMP-3.
000570         05  TR-TOTAL-AMOUNT               PIC S9(7)V9(2) COMP-3.
000580         05  TR-SECURITY-DEPOSIT           PIC S9(7)V9(2) COMP-3.
000590         05  TR-RENTER-RATING              PIC S9(1)  COMP-3.
000600             88  TR-RENTER-NOT-RATED       VALUE 0.
000610         05  TR-OWNER-RATING               PIC S9(1)  COMP-3.
000620             88  TR-OWNER-NOT-RATED        VALUE 0.
000630         05  TR-HAS-INSURANCE-CLAIM        PIC X(1).
000640             88  TR-INSURANCE-CLAIM-YES    VALUE "Y".
000650             88  TR-INSURANCE-CLAIM-NO     VALUE "N".
000660         05  TR-CANCEL-REASON              PIC X(40).
000670         05  FILLER                        PIC X(08).
000680
000690*--------------------------------------------------------------
000700*    ALTERNATE VIEW OF TR-TRIP-ID FOR RELATIVE-KEY DERIVATION.
000710*    THE FEED ASSIGNS TRIP-ID AS A 4-BYTE PREFIX PLUS AN
000720*    8-DIGIT ZERO-FILLED SEQUENCE NUMBER (E.G. "TRP000000147").
000730*--------------------------------------------------------------
000740     01  FILLER REDEFINES TRIP-MASTER-RECORD.
000750         05  TR-KEY-AREA.
000760             10  TR-KEY-PREFIX             PIC X(4).
000770             10  TR-KEY-SUFFIX             PIC 9(8).
000780         05  FILLER                        PIC X(183).
