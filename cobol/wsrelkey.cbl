000010*--------------------------------------------------------------
000020*    wsrelkey.cbl
000030*--------------------------------------------------------------
000040*    WORKING-STORAGE FOR THE RELATIVE-FILE KEYS USED BY TRIP-
000050*    MASTER-FILE AND VEHICLE-MASTER-FILE.  THIS SHOP HAS NO
000060*    INDEXED/ISAM SUPPORT ON THIS BUILD, SO BOTH MASTERS ARE
000070*    CARRIED RELATIVE AND ADDRESSED BY A KEY DERIVED FROM THE
000080*    ID'S NUMERIC TAIL (SEE PL-LOOK-FOR-TRIP-RECORD.CBL AND
000090*    PL-LOOK-FOR-VEHICLE-RECORD.CBL).  COPIED BY THE TRIP
000100*    LIFECYCLE ENGINE ONLY -- THE PRICING ENGINE TOUCHES
000110*    NEITHER MASTER.  GENERAL FILE-STATUS BYTES LIVE IN
000120*    wsfilestat.cbl, NOT HERE.
000130*--------------------------------------------------------------
000140
000150     01  WS-MAX-MASTER-RECORDS         PIC 9(6) COMP VALUE 999999.
000160
000170     01  WS-TRIP-REL-KEY               PIC 9(6) COMP.
000180     01  WS-TRIP-FILE-STATUS           PIC X(2).
000190         88  WS-TRIP-FILE-OK           VALUE "00".
000200         88  WS-TRIP-FILE-NOT-FOUND    VALUE "23".
000210
000220     01  WS-VEHICLE-REL-KEY            PIC 9(6) COMP.
000230     01  WS-VEHICLE-FILE-STATUS        PIC X(2).
000240         88  WS-VEHICLE-FILE-OK        VALUE "00".
000250         88  WS-VEHICLE-FILE-NOT-FOUND VALUE "23".
000260
000270     01  WS-TRIP-ID-SEARCH             PIC X(12).
000280     01  FILLER REDEFINES WS-TRIP-ID-SEARCH.
000290         05  FILLER                    PIC X(4).
000300         05  WS-TRIP-ID-SEARCH-SUFFIX  PIC 9(8).
000310
000320     01  WS-VEHICLE-ID-SEARCH          PIC X(12).
000330     01  FILLER REDEFINES WS-VEHICLE-ID-SEARCH.
000340         05  FILLER                    PIC X(4).
000350         05  WS-VEHICLE-ID-SEARCH-SUFFIX PIC 9(8).
000360
000370     01  WS-LOOKUP-QUOTIENT            PIC 9(6) COMP.
