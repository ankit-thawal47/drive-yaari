000010*--------------------------------------------------------------
000020*    wsrate.cbl
000030*--------------------------------------------------------------
000040*    WORKING-STORAGE FOR THE STATIC RATE TABLE USED BY
000050*    2100-LOOKUP-RATE-TABLE IN price-quote-engine.cob.
000060*--------------------------------------------------------------
000070*    LOADED AS A BLOCK OF VALUE LITERALS, REDEFINED AS AN
000080*    OCCURS TABLE, SO THE COMPILER BUILDS THE TABLE AT LOAD
000090*    TIME WITHOUT A ONE-TIME INITIALIZATION PARAGRAPH -- SAME
000100*    TRICK AS THE CUM-DAYS-BY-MONTH TABLE IN wsepoch.cbl.
000110*--------------------------------------------------------------
000120*    EACH 20-BYTE ROW IS VEHICLE-TYPE (10), BASE-RATE $/HR AS
000130*    9(3)V9(2) (5), PER-KM-RATE $/KM AS 9(3)V9(2) (5).
000140*    STANDARD IS ROW 2 AND IS ALSO THE FALLBACK ROW FOR AN
000150*    UNRECOGNIZED TYPE.
000160*--------------------------------------------------------------
000170
000180     01  WS-RATE-TABLE-VALUES.
000190         05  FILLER                PIC X(20) VALUE
000200             "ECONOMY   0080000030".
000210         05  FILLER                PIC X(20) VALUE
000220             "STANDARD  0120000045".
000230         05  FILLER                PIC X(20) VALUE
000240             "PREMIUM   0250000080".
000250
000260     01  WS-RATE-TABLE REDEFINES WS-RATE-TABLE-VALUES.
000270         05  WS-RATE-ROW OCCURS 3 TIMES INDEXED BY WS-RATE-IDX.
000280             10  WS-RATE-VEHICLE-TYPE PIC X(10).
000290             10  WS-RATE-BASE-RATE     PIC 9(3)V9(2).
000300             10  WS-RATE-PER-KM-RATE   PIC 9(3)V9(2).
000310
000320     01  WS-RATE-STANDARD-ROW          PIC 9(2) COMP VALUE 2.
000330     01  WS-RATE-FOUND-SWITCH          PIC X.
000340         88  WS-RATE-TYPE-FOUND        VALUE "Y".
