000010*--------------------------------------------------------------
000020*    wsfilestat.cbl
000030*--------------------------------------------------------------
000040*    FILE-STATUS BYTES FOR THE LINE-SEQUENTIAL FILES TOUCHED BY
000050*    THE PRICING ENGINE AND THE TRIP LIFECYCLE ENGINE.  THE TWO
000060*    RELATIVE MASTER FILES KEEP THEIR OWN STATUS BYTES IN
000070*    wsrelkey.cbl -- THIS COPYBOOK IS SHARED BY BOTH MAIN
000080*    PROGRAMS, SO EACH ONE CARRIES A FEW ITEMS IT NEVER TESTS.
000090*    SAME HABIT AS THE SHARED STATUS-BYTE COPYBOOK ON THE OLD
000100*    FLEET-UTILIZATION REPORT, WHICH EVERY PROGRAM COPIED
000110*    WHETHER IT NEEDED ALL OF IT OR NOT.
000120*--------------------------------------------------------------
000130
000140     01  WS-TRANS-FILE-STATUS          PIC X(2).
000150     01  WS-PREQ-FILE-STATUS           PIC X(2).
000160     01  WS-PRES-FILE-STATUS           PIC X(2).
000170     01  WS-TRPT-FILE-STATUS           PIC X(2).
000180     01  WS-PRPT-FILE-STATUS           PIC X(2).
