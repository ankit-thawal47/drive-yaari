000010*--------------------------------------------------------------
000020*    SLTRPT.CBL -- FILE-CONTROL ENTRY FOR THE TRIP LIFECYCLE
000030*    CONTROL-BREAK REPORT.
000040*--------------------------------------------------------------
000050
000060         SELECT TRIP-REPORT-FILE
000070                ASSIGN TO "TRIPRPT"
000080                ORGANIZATION IS LINE SEQUENTIAL
000090                FILE STATUS IS WS-TRPT-FILE-STATUS.
