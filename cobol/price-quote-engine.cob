000010*--------------------------------------------------------------
000020*    price-quote-engine.cob
000030*    DRIVE YAARI -- STANDALONE RENTAL PRICING CALCULATOR.
000040*--------------------------------------------------------------
000050*    READS PRICING-REQUEST-FILE, ONE RECORD PER TRIP TO BE
000060*    QUOTED, LOOKS UP THE RATE FOR THE REQUESTED VEHICLE TYPE,
000070*    COMPUTES PLANNED HOURS AND ALL MONEY FIELDS, AND WRITES ONE
000080*    PRICING-RESULT-RECORD PER ACCEPTED REQUEST.  A REQUEST WITH
000090*    A MISSING OR NON-POSITIVE PLANNED DURATION IS REJECTED AND
000100*    DROPPED -- NO RESULT RECORD IS WRITTEN FOR IT.  AT END OF
000110*    RUN, A ONE-LINE-PER-VEHICLE-TYPE SUMMARY REPORT IS WRITTEN
000120*    TO PRICE-SUMMARY-FILE WITH A GRAND TOTAL LINE.
000130*--------------------------------------------------------------
000140*    THIS PROGRAM DOES NOT TOUCH TRIP-MASTER-FILE OR
000150*    VEHICLE-MASTER-FILE -- IT IS A RATE CALCULATOR ONLY.  THE
000160*    TRIP LIFECYCLE ENGINE CALLS THE SAME RATE TABLE AND MONEY
000170*    ARITHMETIC ITSELF (SEE wsrate.cbl) WHEN IT BUILDS THE QUOTE
000180*    FOR A CREATE TRANSACTION -- THE TWO PROGRAMS ARE NOT
000190*    CHAINED TOGETHER.
000200*--------------------------------------------------------------
000210*    DATE       AUTHOR   TICKET   DESCRIPTION
000220*    02/21/1994 RFT      Y92-0147 ORIGINAL PROGRAM
000230*    07/11/1994 RFT      Y94-0288 ADDED $50 MINIMUM DEPOSIT FLOOR
000240*    04/03/1995 JLH      Y95-0109 ADDED DEFAULT ESTIMATED-KM
000250*                                 DERIVATION WHEN FEED LEAVES IT
000260*                                 ZERO
000270*    11/19/1996 RFT      Y96-0441 CAPPED DEFAULT ESTIMATED-KM AT
000280*                                 200 KM PER TICKET FROM OPS
000290*    09/09/1998 DLM      Y98-0622 Y2K REVIEW -- NO DATE FIELDS IN
000300*                                 THIS PROGRAM, NO CHANGES
000310*                                 REQUIRED, SIGNED OFF
000320*    06/14/1999 JLH      Y99-0203 ADDED UPSI-0 TRACE SWITCH FOR
000330*                                 USE WHEN OPS REPORTS A BAD
000340*                                 QUOTE AND WANTS TO SEE THE
000350*                                 INTERMEDIATE AMOUNTS ON THE
000360*                                 CONSOLE
000370*    02/02/2001 DLM      Y01-0071 SKIP RATE-TABLE SCAN WHEN THE
000380*                                 FEED'S VEHICLE TYPE DOESN'T
000390*                                 EVEN START WITH E, P OR S --
000400*                                 GOES STRAIGHT TO STANDARD
000410*    09/17/2001 RFT      Y01-0133 COMBINED 2300 THRU 2600 INTO ONE
000420*                                 PERFORM ... THRU RANGE PER SHOP
000430*                                 STANDARDS REVIEW -- QUOTE MATH,
000440*                                 RESULT WRITE AND RUNNING TOTALS
000450*                                 NOW RISE OR FALL TOGETHER.  ALSO
000460*                                 MOVED THE SCRATCH/GRAND-TOTAL
000470*                                 FIELDS TO 77-LEVEL, SAME HABIT AS
000480*                                 THE OLD FLEET-UTILIZATION REPORT.
000490*    03/04/2002 RFT      Y02-0050 DP MANAGEMENT STANDARDS REVIEW --
000500*                                 EXPANDED INLINE DOCUMENTATION
000510*                                 THROUGHOUT THIS PROGRAM, NO LOGIC
000520*                                 CHANGE
000530*--------------------------------------------------------------
000540
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID. price-quote-engine.
000570*    PROGRAM-ID NAMES THE LOAD MODULE EXACTLY AS IT APPEARS IN
000580*    THE PRODUCTION JCL PROCLIB MEMBER FOR THIS RUN.
000590 AUTHOR. R. F. TATE.
000600*    RUNS ON THE OVERNIGHT BATCH WINDOW, SAME CLASS AS THE
000610*    FLEET-UTILIZATION AND SETTLEMENT JOBS.
000620 INSTALLATION. DRIVE YAARI DATA PROCESSING.
000630*    DATE-COMPILED IS LEFT BLANK ON PURPOSE -- THE COMPILER
000640*    STAMPS IT AT COMPILE TIME.
000650 DATE-WRITTEN. FEBRUARY 1994.
000660 DATE-COMPILED.
000670 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000680*    NO RESTRICTED DATA ON THESE FILES -- VEHICLE TYPE, TIMES
000690*    AND DOLLAR AMOUNTS ONLY, NO CUSTOMER PII.
000700
000710 ENVIRONMENT DIVISION.
000720     CONFIGURATION SECTION.
000730     SPECIAL-NAMES.
000740*    C01 IS TOP-OF-FORM IS THE CARRIAGE-CONTROL CHANNEL THE
000750*    SUMMARY REPORT ADVANCES ON FOR A NEW PAGE.  VALID-TYPE-
000760*    LETTER IS THE ONE-CHARACTER PRE-CHECK ON THE FEED'S
000770*    VEHICLE TYPE BEFORE 2100 EVER SCANS THE RATE TABLE.
000780*    UPSI-0 IS THE OPERATOR SWITCH THAT TURNS THE CONSOLE
000790*    TRACE ON OR OFF FOR A GIVEN RUN.
000800         C01 IS TOP-OF-FORM
000810         CLASS VALID-TYPE-LETTER IS "E" "P" "S"
000820         UPSI-0 ON STATUS IS SW-TRACE-ON
000830               OFF STATUS IS SW-TRACE-OFF.
000840
000850     INPUT-OUTPUT SECTION.
000860     FILE-CONTROL.
000870
000880*    THE THREE LINE-SEQUENTIAL FILES THIS PROGRAM TOUCHES --
000890*    REQUEST FEED IN, RESULT FEED OUT, SUMMARY REPORT OUT.
000900         COPY "SLPREQ.CBL".
000910*    PRICING-RESULT-FILE -- ONE OUTPUT RECORD PER ACCEPTED
000920*    REQUEST.
000930         COPY "SLPRES.CBL".
000940*    PRICE-SUMMARY-FILE -- THE END-OF-RUN REPORT.
000950         COPY "SLPRPT.CBL".
000960
000970 DATA DIVISION.
000980     FILE SECTION.
000990
001000*    RECORD LAYOUTS FOLLOW THE SAME ORDER AS THE SELECTS
001010*    ABOVE -- REQUEST, RESULT, REPORT.
001020         COPY "FDPREQ.CBL".
001030*    PRICING-RESULT-RECORD LAYOUT.
001040         COPY "FDPRES.CBL".
001050*    PRICE-SUMMARY-RECORD LAYOUT -- ONE PRINT LINE WIDE.
001060         COPY "FDPRPT.CBL".
001070
001080     WORKING-STORAGE SECTION.
001090
001100*    THE 3-ROW VEHICLE-TYPE RATE TABLE, LOADED BY VALUE
001110*    CLAUSE -- SAME TABLE trip-lifecycle-engine.cob USES.
001120         COPY "wsrate.cbl".
001130*    FILE-STATUS WORK AREAS FOR ALL THREE FILES ABOVE.
001140         COPY "wsfilestat.cbl".
001150
001160*--------------------------------------------------------------
001170*    REPORT WORK AREAS -- SAME SHAPE AS THE OLD FLEET-UTILIZATION
001180*    REPORT: TITLE/HEADING/DETAIL/CONTROL-BREAK 01-LEVELS, A
001190*    PRINTED-LINES COUNTER WITH A PAGE-FULL 88, GRAND TOTAL KEPT
001200*    SEPARATE FROM THE PER-TYPE ROWS.
001210*--------------------------------------------------------------
001220*    REPORT TITLE LINE -- CARRIES ITS OWN PAGE-NUMBER FIELD SO
001230*    EACH NEW PAGE FROM 9100 STAMPS THE RIGHT NUMBER.
001240         01  TITLE-LINE.
001250             05  FILLER                PIC X(25) VALUE SPACES.
001260             05  FILLER                PIC X(28) VALUE
001270                 "DRIVE YAARI PRICING SUMMARY".
001280             05  FILLER                PIC X(17) VALUE SPACES.
001290             05  FILLER                PIC X(05) VALUE "PAGE:".
001300             05  PAGE-NUMBER           PIC 9(04) VALUE 0.
001310
001320*    COLUMN HEADINGS, PRINTED ONCE PER PAGE RIGHT AFTER THE
001330*    TITLE LINE.
001340         01  HEADING-1.
001350             05  FILLER                PIC X(12) VALUE
001360                 "VEHICLE TYPE".
001370             05  FILLER                PIC X(10) VALUE SPACES.
001380             05  FILLER                PIC X(11) VALUE
001390                 "QUOTE COUNT".
001400             05  FILLER                PIC X(10) VALUE SPACES.
001410             05  FILLER                PIC X(19) VALUE
001420                 "TOTAL QUOTED AMOUNT".
001430
001440*    UNDERSCORE RULE BENEATH THE COLUMN HEADINGS.
001450         01  HEADING-2.
001460             05  FILLER                PIC X(12) VALUE
001470                 "============".
001480             05  FILLER                PIC X(10) VALUE SPACES.
001490             05  FILLER                PIC X(11) VALUE
001500                 "===========".
001510             05  FILLER                PIC X(10) VALUE SPACES.
001520             05  FILLER                PIC X(19) VALUE
001530                 "===================".
001540
001550*    ONE VEHICLE-TYPE ROW ON THE SUMMARY REPORT -- FILLED FROM
001560*    WS-RATE-ROW AND WS-QUOTE-TOTAL-ROW IN 9200.
001570         01  DETAIL-1.
001580             05  D-VEHICLE-TYPE        PIC X(10).
001590             05  FILLER                PIC X(12) VALUE SPACES.
001600             05  D-QUOTE-COUNT         PIC ZZZ,ZZ9.
001610             05  FILLER                PIC X(10) VALUE SPACES.
001620             05  D-QUOTE-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99-.
001630
001640*    THE SINGLE GRAND-TOTAL LINE WRITTEN AT THE BOTTOM OF THE
001650*    REPORT BY 9000 -- D-DESCRIPTION CARRIES THE LITERAL "GRAND
001660*    TOTAL" TEXT.
001670         01  CONTROL-BREAK.
001680             05  D-DESCRIPTION         PIC X(16).
001690             05  FILLER                PIC X(06) VALUE SPACES.
001700             05  D-GRAND-COUNT         PIC ZZZ,ZZ9.
001710             05  FILLER                PIC X(10) VALUE SPACES.
001720             05  D-GRAND-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99-.
001730
001740*    PAGE-FULL FLIPS AT LINE 30 SO THE NEXT DETAIL LINE FORCES A
001750*    HEADING BREAK BEFORE IT PRINTS -- SAME THRESHOLD THE OLD
001760*    FLEET-UTILIZATION REPORT USED.
001770         01  W-PRINTED-LINES           PIC 99        COMP.
001780             88  PAGE-FULL             VALUE 30 THROUGH 99.
001790
001800*    END-OF-PRICING-REQUEST DRIVES THE 2000-PRICE-ONE-REQUEST
001810*    READ LOOP IN 0000-MAIN-PROCESS.
001820         01  W-END-OF-PRICING-REQUEST  PIC X.
001830             88  END-OF-PRICING-REQUEST VALUE "Y".
001840
001850*    REQUEST-REJECTED IS SET THE MOMENT ANY EDIT IN
001860*    2200-COMPUTE-PLANNED-HOURS FAILS -- IT GATES WHETHER
001870*    2300 THRU 2600 EVER RUN FOR THIS REQUEST.
001880         01  W-REJECT-SWITCH           PIC X.
001890             88  REQUEST-REJECTED      VALUE "Y".
001900
001910*--------------------------------------------------------------
001920*    PER-VEHICLE-TYPE RUNNING TOTALS -- ROW SUBSCRIPTS LINE UP
001930*    ONE-FOR-ONE WITH WS-RATE-ROW IN wsrate.cbl (ROW 1 ECONOMY,
001940*    ROW 2 STANDARD, ROW 3 PREMIUM).
001950*--------------------------------------------------------------
001960         01  WS-QUOTE-TOTALS.
001970             05  WS-QUOTE-TOTAL-ROW    OCCURS 3 TIMES.
001980                 10  WS-QUOTE-COUNT       PIC 9(5)       COMP.
001990                 10  WS-QUOTE-AMOUNT-SUM  PIC S9(9)V99   COMP-3.
002000            05  FILLER                   PIC X(01).
002010
002020*    STANDALONE SCRATCH AND GRAND-TOTAL ITEMS -- SAME 77-LEVEL
002030*    HABIT THE SHOP USED FOR THE SCRATCH AND GRAND-TOTAL
002040*    FIELDS ON THE OLD FLEET-UTILIZATION REPORT.  NONE OF THESE
002045*    CARRY AN 88-LEVEL OR AN OCCURS, SO THEY NEVER NEEDED A GROUP.
002060*    RUN-WIDE COUNT AND DOLLAR TOTAL OF ACCEPTED REQUESTS --
002070*    PRINTED ON THE CONTROL-BREAK LINE AT THE END OF THE RUN.
002080         77  WS-GRAND-QUOTE-COUNT      PIC 9(6)       COMP.
002090         77  WS-GRAND-QUOTE-AMOUNT     PIC S9(9)V99   COMP-3.
002100
002110*    SUBSCRIPT INTO WS-RATE-ROW HOLDING WHICHEVER ROW 2100
002120*    SETTLED ON FOR THIS REQUEST -- A MATCH FROM 2110 OR THE
002130*    STANDARD FALLBACK ROW.
002140         77  WS-CHOSEN-RATE-IDX        PIC 9(2)       COMP.
002150*    SUBSCRIPT DRIVING THE 9200 PRINT LOOP, ONE VALUE PER
002160*    RATE-TABLE ROW.
002170         77  WS-REPORT-ROW-IDX         PIC 9(2)       COMP.
002180*    UPPERCASED COPY OF THE FEED'S VEHICLE TYPE -- 2100 NEVER
002190*    COMPARES THE RAW FEED VALUE, ONLY THIS SCRATCH COPY.
002200         77  WS-SEARCH-VEHICLE-TYPE    PIC X(10).
002210
002220*    PLANNED-END MINUS PLANNED-START IN MILLISECONDS, COMPUTED
002230*    FRESH FOR EVERY REQUEST BY 2200.
002240         77  WS-DURATION-MS            PIC S9(12)     COMP-3.
002250*    SCRATCH FIELD FOR THE DEFAULTED-KM CALCULATION IN 2300
002260*    BEFORE THE 200-KM CAP IS APPLIED.
002270         77  WS-DEFAULT-KM-CANDIDATE   PIC S9(5)V9(1) COMP-3.
002280*    SCRATCH FIELD FOR THE 20%-OF-SUBTOTAL DEPOSIT CALCULATION
002290*    IN 2400 BEFORE THE $50 FLOOR IS APPLIED.
002300         77  WS-DEPOSIT-CANDIDATE      PIC S9(7)V9(2) COMP-3.
002310
002320 PROCEDURE DIVISION.
002330
002340*    TOP OF THE RUN -- OPEN THE THREE FILES, PRIME THE READ,
002350*    DRIVE THE REQUEST LOOP TO END OF FILE, THEN FALL THROUGH
002360*    TO THE SUMMARY REPORT BEFORE CLOSING DOWN.  NO PARAMETER
002370*    CARD, NO RESTART LOGIC -- THIS RUN IS ALWAYS FULL FILE.
002380 0000-MAIN-PROCESS.
002390
002400*    OPEN ALL THREE FILES FOR THE RUN.
002410     OPEN INPUT  PRICING-REQUEST-FILE.
002420     OPEN OUTPUT PRICING-RESULT-FILE.
002430     OPEN OUTPUT PRICE-SUMMARY-FILE.
002440
002450*    CLEAR THE END-OF-FILE FLAG AND ZERO EVERY RUNNING TOTAL
002460*    BEFORE THE READ LOOP STARTS.
002470     MOVE "N" TO W-END-OF-PRICING-REQUEST.
002480*    ZERO EVERY PER-TYPE ROW AND THE GRAND TOTAL -- THIS RUN
002490*    STARTS COLD EVERY TIME, NO CARRY-FORWARD FROM A PRIOR RUN.
002500     MOVE ZEROS TO WS-QUOTE-COUNT (1) WS-QUOTE-AMOUNT-SUM (1)
002510                   WS-QUOTE-COUNT (2) WS-QUOTE-AMOUNT-SUM (2)
002520                   WS-QUOTE-COUNT (3) WS-QUOTE-AMOUNT-SUM (3)
002530                   WS-GRAND-QUOTE-COUNT
002540                   WS-GRAND-QUOTE-AMOUNT.
002550
002560     PERFORM 1000-READ-NEXT-REQUEST.
002570     PERFORM 2000-PRICE-ONE-REQUEST
002580         UNTIL END-OF-PRICING-REQUEST.
002590
002600*    FALL OUT OF THE READ LOOP AND WRITE THE SUMMARY REPORT
002610*    BEFORE CLOSING ANYTHING DOWN.
002620     PERFORM 9000-WRITE-QUOTE-SUMMARY-REPORT.
002630
002640*    CLOSE ALL THREE FILES AND END THE RUN -- THE SUMMARY
002650*    REPORT HAS ALREADY BEEN WRITTEN BY 9000 ABOVE.
002660     CLOSE PRICING-REQUEST-FILE
002670           PRICING-RESULT-FILE
002680           PRICE-SUMMARY-FILE.
002690
002700     STOP RUN.
002710*--------------------------------------------------------------
002720
002730*    ONE READ, ONE AT-END TEST.  CALLED ONCE TO PRIME THE LOOP
002740*    AND AGAIN AT THE BOTTOM OF EVERY 2000-PRICE-ONE-REQUEST.
002750 1000-READ-NEXT-REQUEST.
002760
002770     READ PRICING-REQUEST-FILE
002780         AT END
002790             MOVE "Y" TO W-END-OF-PRICING-REQUEST.
002800*--------------------------------------------------------------
002810
002820*    CLEAR DOWN THE RESULT RECORD'S MONEY FIELDS, RUN THE RATE
002830*    LOOKUP AND THE DURATION EDIT, AND -- IF THE REQUEST IS
002840*    STILL GOOD -- PERFORM THE WHOLE 2300 THRU 2600 RANGE THAT
002850*    BUILDS AND WRITES THE QUOTE.  SW-TRACE-ON PRINTS THE
002860*    ACCEPTED AMOUNTS TO THE CONSOLE WHEN OPS IS CHASING A
002870*    QUESTIONABLE QUOTE (TICKET Y99-0203).
002880 2000-PRICE-ONE-REQUEST.
002890
002900*    CLEAR THE PER-REQUEST REJECT FLAG AND ZERO THE RESULT
002910*    RECORD'S MONEY FIELDS BEFORE THIS REQUEST IS WORKED.
002920     MOVE "N" TO W-REJECT-SWITCH.
002930     MOVE ZEROS TO PRR-BASE-AMOUNT     PRR-DISTANCE-AMOUNT
002940                   PRR-SUBTOTAL        PRR-SECURITY-DEPOSIT
002950                   PRR-SERVICE-FEE     PRR-TOTAL-AMOUNT
002960                   PRR-PLANNED-HOURS   PRR-ESTIMATED-KM.
002970
002980*    RATE LOOKUP FIRST, THEN THE DURATION EDIT -- ORDER
002990*    MATTERS SINCE 2300 THRU 2600 NEEDS BOTH TO HAVE RUN.
003000     PERFORM 2100-LOOKUP-RATE-TABLE.
003010     PERFORM 2200-COMPUTE-PLANNED-HOURS.
003020
003030     IF NOT REQUEST-REJECTED
003040        PERFORM 2300-DEFAULT-ESTIMATED-KM
003050            THRU 2600-ACCUMULATE-QUOTE-TOTALS-EXIT
003060        IF SW-TRACE-ON
003070           DISPLAY "PQE TRACE - TYPE=" PRR-VEHICLE-TYPE
003080                   " TOTAL=" PRR-TOTAL-AMOUNT
003090           DISPLAY "PQE TRACE - MONEY-FIELDS=" PRR-MONEY-FIELDS.
003100
003110     PERFORM 1000-READ-NEXT-REQUEST.
003120*--------------------------------------------------------------
003130
003140*    UPPERCASE THE REQUESTED VEHICLE TYPE AND SCAN WS-RATE-ROW
003150*    FOR A MATCH.  PER-TICKET Y01-0071, A TYPE THAT DOESN'T
003160*    EVEN START WITH E, P OR S NEVER ENTERS THE SCAN -- IT
003170*    FALLS STRAIGHT THROUGH TO THE STANDARD FALLBACK ROW.
003180 2100-LOOKUP-RATE-TABLE.
003190
003200*    RESET THE FOUND SWITCH AND UPPERCASE THE FEED'S VEHICLE
003210*    TYPE INTO THE SCRATCH FIELD BEFORE SCANNING THE TABLE.
003220     MOVE "N" TO WS-RATE-FOUND-SWITCH.
003230     MOVE PR-LOOKUP-KEY TO WS-SEARCH-VEHICLE-TYPE.
003240     INSPECT WS-SEARCH-VEHICLE-TYPE
003250         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003260
003270*    ONLY BOTHER SCANNING THE TABLE WHEN THE FIRST LETTER IS
003280*    ONE THE TABLE COULD ACTUALLY HOLD.
003290     IF WS-SEARCH-VEHICLE-TYPE (1:1) IS VALID-TYPE-LETTER
003300        PERFORM 2110-SCAN-ONE-RATE-ROW
003310            VARYING WS-RATE-IDX FROM 1 BY 1
003320                UNTIL WS-RATE-IDX > 3.
003330
003340*    NO MATCH IN THE TABLE -- FALL BACK TO THE STANDARD ROW
003350*    RATHER THAN REJECT THE REQUEST.
003360     IF NOT WS-RATE-TYPE-FOUND
003370        MOVE WS-RATE-STANDARD-ROW TO WS-CHOSEN-RATE-IDX.
003380
003390*    COPY THE SETTLED-ON ROW'S TYPE, BASE RATE AND PER-KM RATE
003400*    INTO THE RESULT RECORD.
003410     MOVE WS-RATE-VEHICLE-TYPE (WS-CHOSEN-RATE-IDX)
003420                                       TO PRR-VEHICLE-TYPE.
003430     MOVE WS-RATE-BASE-RATE (WS-CHOSEN-RATE-IDX)
003440                                       TO PRR-BASE-RATE.
003450     MOVE WS-RATE-PER-KM-RATE (WS-CHOSEN-RATE-IDX)
003460                                       TO PRR-PER-KM-RATE.
003470*--------------------------------------------------------------
003480
003490*    ONE PASS OF THE 3-ROW RATE TABLE.  STOPS COMPARING ONCE
003500*    WS-RATE-TYPE-FOUND IS ON, BUT THE VARYING LOOP IN 2100
003510*    STILL COUNTS ALL THE WAY TO 3 -- THE TABLE IS SHORT
003520*    ENOUGH THAT AN EARLY EXIT ISN'T WORTH THE EXTRA GO TO.
003530 2110-SCAN-ONE-RATE-ROW.
003540
003550*    EXACT MATCH ON VEHICLE TYPE -- REMEMBER THE ROW NUMBER.
003560     IF WS-RATE-VEHICLE-TYPE (WS-RATE-IDX) = WS-SEARCH-VEHICLE-TYPE
003570        MOVE "Y" TO WS-RATE-FOUND-SWITCH
003580        SET WS-CHOSEN-RATE-IDX TO WS-RATE-IDX.
003590*--------------------------------------------------------------
003600
003610*    PLANNED-END MINUS PLANNED-START, IN MILLISECONDS, DIVIDED
003620*    DOWN TO HOURS.  A ZERO OR NEGATIVE DURATION IS THE ONE
003630*    HARD REJECT IN THIS PROGRAM -- NO PARTIAL QUOTE IS EVER
003640*    WRITTEN FOR IT.
003650 2200-COMPUTE-PLANNED-HOURS.
003660
003670*    DURATION IN MILLISECONDS, PLANNED-END LESS PLANNED-START.
003680     COMPUTE WS-DURATION-MS =
003690              PR-PLANNED-END-EPOCH - PR-PLANNED-START-EPOCH.
003700
003710*    ZERO OR NEGATIVE DURATION IS ALWAYS A REJECT.
003720     IF WS-DURATION-MS NOT > 0
003730        MOVE "Y" TO W-REJECT-SWITCH
003740     ELSE
003750        COMPUTE PRR-PLANNED-HOURS ROUNDED =
003760                 WS-DURATION-MS / 3600000.
003770*--------------------------------------------------------------
003780
003790*    A FEED THAT SENDS ESTIMATED-KM AS ZERO WANTS US TO GUESS
003800*    IT -- 25 KM PER PLANNED HOUR, CAPPED AT 200 KM PER TICKET
003810*    Y96-0441 (OPS DIDN'T WANT A WEEK-LONG RENTAL PRICING OUT
003820*    AS IF IT DROVE TO ANOTHER STATE).
003830 2300-DEFAULT-ESTIMATED-KM.
003840
003850*    THE FEED ALREADY SUPPLIED A KM FIGURE -- USE IT AS GIVEN.
003860     IF PR-ESTIMATED-KM > 0
003870        MOVE PR-ESTIMATED-KM TO PRR-ESTIMATED-KM
003880     ELSE
003890        COMPUTE WS-DEFAULT-KM-CANDIDATE ROUNDED =
003900                 PRR-PLANNED-HOURS * 25
003910*    APPLY THE 200-KM CAP FROM TICKET Y96-0441.
003920        IF WS-DEFAULT-KM-CANDIDATE > 200
003930           MOVE 200 TO PRR-ESTIMATED-KM
003940        ELSE
003950           MOVE WS-DEFAULT-KM-CANDIDATE TO PRR-ESTIMATED-KM.
003960*--------------------------------------------------------------
003970
003980*    BASE-AMOUNT (HOURS TIMES HOURLY RATE) PLUS DISTANCE-AMOUNT
003990*    (KM TIMES PER-KM RATE) GIVES SUBTOTAL.  DEPOSIT IS 20% OF
004000*    SUBTOTAL WITH A $50 FLOOR (TICKET Y94-0288).  SERVICE FEE
004010*    IS A FLAT 10% OF SUBTOTAL, ADDED ON TO GET TOTAL-AMOUNT.
004020*    EVERY COMPUTE HERE IS ROUNDED -- THIS SHOP DOES NOT
004030*    TRUNCATE MONEY.
004040 2400-COMPUTE-QUOTE-AMOUNTS.
004050
004060*    HOURLY CHARGE.
004070     COMPUTE PRR-BASE-AMOUNT ROUNDED =
004080              PRR-PLANNED-HOURS * PRR-BASE-RATE.
004090*    MILEAGE CHARGE.
004100     COMPUTE PRR-DISTANCE-AMOUNT ROUNDED =
004110              PRR-ESTIMATED-KM * PRR-PER-KM-RATE.
004120*    SUBTOTAL IS BASE PLUS DISTANCE -- EVERYTHING ELSE IS A
004130*    PERCENTAGE OF THIS FIGURE.
004140     COMPUTE PRR-SUBTOTAL ROUNDED =
004150              PRR-BASE-AMOUNT + PRR-DISTANCE-AMOUNT.
004160
004170*    20% OF SUBTOTAL, FLOORED AT $50.
004180     COMPUTE WS-DEPOSIT-CANDIDATE ROUNDED = PRR-SUBTOTAL * 0.20.
004190     IF WS-DEPOSIT-CANDIDATE > 50.00
004200        MOVE WS-DEPOSIT-CANDIDATE TO PRR-SECURITY-DEPOSIT
004210     ELSE
004220        MOVE 50.00 TO PRR-SECURITY-DEPOSIT.
004230
004240*    FLAT 10% SERVICE FEE, THEN ROLL EVERYTHING INTO THE TOTAL.
004250     COMPUTE PRR-SERVICE-FEE ROUNDED = PRR-SUBTOTAL * 0.10.
004260     COMPUTE PRR-TOTAL-AMOUNT ROUNDED =
004270              PRR-SUBTOTAL + PRR-SERVICE-FEE.
004280*--------------------------------------------------------------
004290
004300*    ONE RECORD OUT TO PRICING-RESULT-FILE PER ACCEPTED
004310*    REQUEST.  NOTHING FANCIER THAN THAT -- THE RECORD WAS
004320*    ALREADY BUILT IN PRR-MONEY-FIELDS BY 2400.
004330 2500-WRITE-PRICING-RESULT.
004340
004350*    THE ONLY WRITE STATEMENT IN THIS PARAGRAPH.
004360     WRITE PRICING-RESULT-RECORD.
004370*--------------------------------------------------------------
004380
004390*    ROLLS THIS REQUEST'S TOTAL-AMOUNT INTO BOTH THE PER-TYPE
004400*    ROW (FOR THE SUMMARY REPORT'S DETAIL LINES) AND THE GRAND
004410*    TOTAL (FOR THE REPORT'S FINAL CONTROL-BREAK LINE).
004420 2600-ACCUMULATE-QUOTE-TOTALS.
004430
004440*    PER-TYPE ROW FIRST, THEN THE RUN-WIDE GRAND TOTAL.
004450     ADD 1 TO WS-QUOTE-COUNT (WS-CHOSEN-RATE-IDX).
004460     ADD PRR-TOTAL-AMOUNT TO WS-QUOTE-AMOUNT-SUM (WS-CHOSEN-RATE-IDX).
004470     ADD 1 TO WS-GRAND-QUOTE-COUNT.
004480     ADD PRR-TOTAL-AMOUNT TO WS-GRAND-QUOTE-AMOUNT.
004490
004500*    2300-DEFAULT-ESTIMATED-KM THRU HERE RUNS AS ONE RANGE --
004510*    DEFAULT-KM, AMOUNTS, THE RESULT WRITE AND THE RUNNING
004520*    TOTALS ALL HAPPEN TOGETHER OR NOT AT ALL FOR AN ACCEPTED
004530*    REQUEST, SAME AS THE SETTLEMENT JOB RAN ITS POST-EDIT
004540*    CLOSE-OUT STEPS AS ONE PERFORM ... THRU RANGE.
004550 2600-ACCUMULATE-QUOTE-TOTALS-EXIT.
004560     EXIT.
004570*--------------------------------------------------------------
004580
004590*    ONE DETAIL LINE PER RATE-TABLE ROW, IN TABLE ORDER
004600*    (ECONOMY, STANDARD, PREMIUM), FOLLOWED BY A SINGLE GRAND
004610*    TOTAL LINE.  THERE IS NO STATUS BREAK HERE -- THE BREAK
004620*    IS IMPLICIT IN THE FIXED 3-ROW TABLE.
004630 9000-WRITE-QUOTE-SUMMARY-REPORT.
004640
004650*    FRESH PAGE COUNTER FOR THE REPORT, THEN PRINT THE FIRST
004660*    PAGE OF HEADINGS.
004670     MOVE 0 TO W-PRINTED-LINES.
004680*    FIRST PAGE OF HEADINGS BEFORE ANY DETAIL LINE PRINTS.
004690     PERFORM 9100-PRINT-HEADINGS.
004700
004710     PERFORM 9200-PRINT-ONE-SUMMARY-LINE
004720         VARYING WS-REPORT-ROW-IDX FROM 1 BY 1
004730             UNTIL WS-REPORT-ROW-IDX > 3.
004740
004750*    ONE BLANK LINE THEN THE GRAND-TOTAL CONTROL-BREAK LINE.
004760     MOVE SPACES              TO CONTROL-BREAK.
004770     MOVE "GRAND TOTAL"       TO D-DESCRIPTION.
004780     MOVE WS-GRAND-QUOTE-COUNT  TO D-GRAND-COUNT.
004790     MOVE WS-GRAND-QUOTE-AMOUNT TO D-GRAND-AMOUNT.
004800     MOVE SPACES               TO PRICE-SUMMARY-RECORD.
004810     WRITE PRICE-SUMMARY-RECORD AFTER ADVANCING 1.
004820     MOVE CONTROL-BREAK        TO PRICE-SUMMARY-RECORD.
004830     WRITE PRICE-SUMMARY-RECORD AFTER ADVANCING 1.
004840*--------------------------------------------------------------
004850
004860*    TITLE ADVANCES TO A NEW PAGE (TOP-OF-FORM), THEN THE TWO
004870*    COLUMN HEADING LINES.  PAGE-NUMBER IS BUMPED HERE SO IT
004880*    STAYS RIGHT NO MATTER HOW MANY TIMES PAGE-FULL FIRES.
004890 9100-PRINT-HEADINGS.
004900
004910*    BUMP THE PAGE NUMBER BEFORE STAMPING IT ON THE TITLE LINE.
004920     ADD 1 TO PAGE-NUMBER.
004930     MOVE TITLE-LINE TO PRICE-SUMMARY-RECORD.
004940     WRITE PRICE-SUMMARY-RECORD AFTER ADVANCING TOP-OF-FORM.
004950*    FIRST HEADING LINE, TWO SPACES BELOW THE TITLE.
004960     MOVE HEADING-1  TO PRICE-SUMMARY-RECORD.
004970     WRITE PRICE-SUMMARY-RECORD AFTER ADVANCING 2.
004980*    UNDERSCORE RULE RIGHT BELOW IT.
004990     MOVE HEADING-2  TO PRICE-SUMMARY-RECORD.
005000     WRITE PRICE-SUMMARY-RECORD AFTER ADVANCING 1.
005010     MOVE 4 TO W-PRINTED-LINES.
005020*--------------------------------------------------------------
005030
005040*    ONE CALL PER RATE-TABLE ROW, DRIVEN BY THE VARYING CLAUSE
005050*    IN 9000.  WS-REPORT-ROW-IDX DOUBLES AS THE SUBSCRIPT INTO
005060*    BOTH WS-RATE-ROW (FOR THE VEHICLE-TYPE LABEL) AND
005070*    WS-QUOTE-TOTAL-ROW (FOR THE COUNT AND AMOUNT) -- THE TWO
005080*    TABLES ARE KEPT IN LOCKSTEP ON PURPOSE.
005090 9200-PRINT-ONE-SUMMARY-LINE.
005100
005110*    FORCE A NEW PAGE OF HEADINGS BEFORE THIS DETAIL LINE
005120*    PRINTS IF THE CURRENT PAGE IS ALREADY AT LINE 30.
005130     IF PAGE-FULL
005140        PERFORM 9100-PRINT-HEADINGS.
005150
005160     MOVE WS-RATE-VEHICLE-TYPE (WS-REPORT-ROW-IDX)
005170                                   TO D-VEHICLE-TYPE.
005180     MOVE WS-QUOTE-COUNT (WS-REPORT-ROW-IDX)      TO D-QUOTE-COUNT.
005190     MOVE WS-QUOTE-AMOUNT-SUM (WS-REPORT-ROW-IDX) TO D-QUOTE-AMOUNT.
005200
005210     MOVE DETAIL-1 TO PRICE-SUMMARY-RECORD.
005220     WRITE PRICE-SUMMARY-RECORD AFTER ADVANCING 1.
005230     ADD 1 TO W-PRINTED-LINES.
005240*--------------------------------------------------------------
