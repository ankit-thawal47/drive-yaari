000010*--------------------------------------------------------------
000020*    FDTRAN.CBL
000030*    FD AND RECORD LAYOUT FOR THE TRIP TRANSACTION FEED.
000040*--------------------------------------------------------------
000050*    ONE RECORD PER ACTION (CREATE/START/COMPLETE/CANCEL/RATE).
000060*    NOT EVERY FIELD IS MEANINGFUL FOR EVERY ACTION -- SEE
000070*    trip-lifecycle-engine.cob PARAGRAPHS 3000 THROUGH 7000 FOR
000080*    WHICH FIELDS EACH ACTION ACTUALLY USES.
000090*--------------------------------------------------------------
000100*    DATE       AUTHOR   TICKET   DESCRIPTION
000110*    02/18/1994 RFT      Y92-0147 ORIGINAL LAYOUT
000120*--------------------------------------------------------------
000130
000140     FD  TRIP-TRANS-FILE
000150         LABEL RECORDS ARE OMITTED.
000160
000170     01  TRIP-TRANSACTION-RECORD.
000180         05  TT-ACTION-CODE                PIC X(8).
000190             88  TT-ACTION-IS-CREATE       VALUE "CREATE".
000200             88  TT-ACTION-IS-START        VALUE "START".
000210             88  TT-ACTION-IS-COMPLETE     VALUE "COMPLETE".
000220             88  TT-ACTION-IS-CANCEL       VALUE "CANCEL".
000230             88  TT-ACTION-IS-RATE         VALUE "RATE".
000240         05  TT-TRIP-ID                    PIC X(12).
000250         05  TT-RENTER-ID                  PIC X(12).
000260         05  TT-OWNER-ID                   PIC X(12).
000270         05  TT-VEHICLE-ID                 PIC X(12).
000280         05  TT-VEHICLE-TYPE               PIC X(10).
000290         05  TT-PLANNED-START-EPOCH        PIC S9(11) COMP-3.
000300         05  TT-PLANNED-END-EPOCH          PIC S9(11) COMP-3.
000310         05  TT-ODOMETER-READING           PIC S9(7)  COMP-3.
000320         05  TT-RENTER-RATING              PIC S9(1)  COMP-3.
000330         05  TT-OWNER-RATING               PIC S9(1)  COMP-3.
000340         05  TT-CANCEL-REASON              PIC X(40).
000350         05  FILLER                        PIC X(10).
000360
000370*--------------------------------------------------------------
000380*    ALTERNATE VIEW OF TT-TRIP-ID, SAME PREFIX/SUFFIX SPLIT AS
000390*    TR-KEY-AREA IN FDTRIP.CBL, SO THE TRANSACTION'S TRIP-ID
000400*    CAN BE FOLDED INTO A RELATIVE KEY WITHOUT RE-PARSING IT.
000410*--------------------------------------------------------------
000420     01  FILLER REDEFINES TRIP-TRANSACTION-RECORD.
000430         05  FILLER                        PIC X(8).
000440         05  TT-KEY-AREA.
000450             10  TT-KEY-PREFIX             PIC X(4).
000460             10  TT-KEY-SUFFIX             PIC 9(8).
000470         05  FILLER                        PIC X(114).
