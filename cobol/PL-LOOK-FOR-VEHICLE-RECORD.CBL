000010*--------------------------------------------------------------
000020*    PL-LOOK-FOR-VEHICLE-RECORD.CBL
000030*    SHARED PARAGRAPH -- READS VEHICLE-MASTER-FILE FOR THE
000040*    VEHICLE-ID MOVED TO WS-VEHICLE-ID-SEARCH BY THE CALLER.
000050*--------------------------------------------------------------
000060*    DATE       AUTHOR   TICKET   DESCRIPTION
000070*    02/18/1994 RFT      Y92-0147 ORIGINAL
000080*--------------------------------------------------------------
000090
000100 LOOK-FOR-VEHICLE-RECORD.
000110
000120    MOVE "Y" TO W-FOUND-VEHICLE-RECORD.
000130
000140    DIVIDE WS-VEHICLE-ID-SEARCH-SUFFIX BY WS-MAX-MASTER-RECORDS
000150        GIVING WS-LOOKUP-QUOTIENT REMAINDER WS-VEHICLE-REL-KEY.
000160    ADD 1 TO WS-VEHICLE-REL-KEY.
000170
000180    READ VEHICLE-MASTER-FILE
000190        INVALID KEY
000200            MOVE "N" TO W-FOUND-VEHICLE-RECORD.
000210
000220    IF FOUND-VEHICLE-RECORD
000230       IF VE-VEHICLE-ID NOT = WS-VEHICLE-ID-SEARCH
000240          MOVE "N" TO W-FOUND-VEHICLE-RECORD.
000250*--------------------------------------------------------------------------
