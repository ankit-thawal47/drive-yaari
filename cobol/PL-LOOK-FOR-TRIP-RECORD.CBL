000010*--------------------------------------------------------------
000020*    PL-LOOK-FOR-TRIP-RECORD.CBL
000030*    SHARED PARAGRAPH -- READS TRIP-MASTER-FILE FOR THE TRIP-ID
000040*    MOVED TO WS-TRIP-ID-SEARCH BY THE CALLER, SAME W-FOUND-xxx
000050*    FLAG IDIOM AS ITS SISTER PARAGRAPH, LOOK-FOR-VEHICLE-RECORD.
000060*--------------------------------------------------------------
000070*    DATE       AUTHOR   TICKET   DESCRIPTION
000080*    02/18/1994 RFT      Y92-0147 ORIGINAL
000090*--------------------------------------------------------------
000100*    A HASH COLLISION (TWO TRIP-IDs FOLDING TO THE SAME RELATIVE
000110*    SLOT) IS REPORTED AS NOT-FOUND RATHER THAN RESOLVED BY
000120*    PROBING -- ACCEPTABLE AT THE VOLUMES THIS JOB RUNS AGAINST.
000130*--------------------------------------------------------------
000140
000150 LOOK-FOR-TRIP-RECORD.
000160
000170    MOVE "Y" TO W-FOUND-TRIP-RECORD.
000180
000190    DIVIDE WS-TRIP-ID-SEARCH-SUFFIX BY WS-MAX-MASTER-RECORDS
000200        GIVING WS-LOOKUP-QUOTIENT REMAINDER WS-TRIP-REL-KEY.
000210    ADD 1 TO WS-TRIP-REL-KEY.
000220
000230    READ TRIP-MASTER-FILE
000240        INVALID KEY
000250            MOVE "N" TO W-FOUND-TRIP-RECORD.
000260
000270    IF FOUND-TRIP-RECORD
000280       IF TR-TRIP-ID NOT = WS-TRIP-ID-SEARCH
000290          MOVE "N" TO W-FOUND-TRIP-RECORD.
000300*--------------------------------------------------------------------------
